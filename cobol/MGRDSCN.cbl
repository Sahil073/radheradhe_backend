000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MGRDSCN.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 11/15/94.
000600 DATE-COMPILED. 11/15/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800***************************************************************
000900*  THIS PROGRAM EXERCISES THE URJALINK "WHAT-IF" DECISION
001000*  TABLES AGAINST A SNAPSHOT OF ZONE SENSOR READINGS.  IT IS
001100*  NOT CALLED FROM THE MAIN OPTIMIZER RUN (MGRDOPT) - IT IS A
001200*  SEPARATE BATCH USED BY ENGINEERING TO CHECK A SCENARIO
001300*  SELECTOR CARD AGAINST EMERGENCY-TYPE, TIME-OF-DAY, OR
001400*  WEATHER RULES BEFORE THE RULES ARE PROMOTED INTO MGRDOPT.
001500*---------------------------------------------------------------
001600*  MODIFICATION LOG:
001700*  11/15/94  SAYLES   ORIGINAL PROGRAM FOR SSFRQ-2388 - BUILT
001800*                     FROM THE WEATHERC LOAD/VALIDATE SKELETON
001900*  07/03/95  SAYLES   ADDED TIME-OF-DAY TABLE
002000*  02/22/96  SAYLES   ADDED WEATHER TABLE
002100*  02/11/99  RKM      Y2K REVIEW - NO DATE FIELDS ON THE
002200*                     SCENARIO CARD - NO CHANGES REQUIRED
002300*  06/19/01  DLW      CORRECTED GRID-FAILURE EFFICIENCY CUTOFF
002400*                     PER REQUEST SSFRQ-3180
002500***************************************************************
002600
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER. IBM-390.
003000 OBJECT-COMPUTER. IBM-390.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM
003300     CLASS NUMERIC-SIGN IS '+', '-'.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT SCNCARD-FILE
003700     ASSIGN TO SCNCARD
003800       ORGANIZATION IS LINE SEQUENTIAL
003900       FILE STATUS IS SCCODE.
004000
004100     SELECT SCNRPT-FILE
004200     ASSIGN TO SCNRPT
004300       ORGANIZATION IS LINE SEQUENTIAL
004400       FILE STATUS IS RPCODE.
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800 FD  SCNCARD-FILE
004900     RECORDING MODE IS F
005000     LABEL RECORDS ARE STANDARD
005100     DATA RECORD IS SD-REC.
005200 01  SD-REC                       PIC X(66).
005300
005400 FD  SCNRPT-FILE
005500     RECORDING MODE IS F
005600     LABEL RECORDS ARE STANDARD
005700     RECORD CONTAINS 132 CHARACTERS
005800     DATA RECORD IS RPT-REC.
005900 01  RPT-REC                      PIC X(132).
006000
006100 WORKING-STORAGE SECTION.
006200
006300 01  FILE-STATUS-CODES.
006400     05  SCCODE                   PIC X(2).
006500         88  SD-CODE-READ         VALUE SPACES.
006600         88  SD-NO-MORE-DATA      VALUE '10'.
006700     05  RPCODE                   PIC X(2).
006800         88  RP-CODE-WRITE        VALUE SPACES.
006900
007000 77  MORE-CARDS-SW                PIC X(1) VALUE SPACE.
007100     88  NO-MORE-CARDS            VALUE 'N'.
007200 77  ZONE-LOOKUP-SW               PIC X(1) VALUE SPACE.
007300     88  ZONE-NOT-FOUND           VALUE 'Y'.
007400 77  WS-SUB                       PIC 9(01) COMP VALUE 0.
007500 77  LINE-COUNT                   PIC 9(02) VALUE 0.
007600
007700     COPY ZONECFG.
007800
007900*** SCENARIO-REQUEST CARD - SELECTOR PLUS ONE SNAPSHOT ZONE ROW
008000 01  WS-SCENARIO-CARD.
008100     05  SD-SELECTOR              PIC X(01).
008200         88  SEL-EMERGENCY-TYPE   VALUE 'E'.
008300         88  SEL-TIME-OF-DAY      VALUE 'T'.
008400         88  SEL-WEATHER          VALUE 'W'.
008500     05  SD-SUB-SELECTOR          PIC X(16).
008600     05  SD-ZONE-ID               PIC X(05).
008700     05  SD-ZONE-ID-R REDEFINES SD-ZONE-ID.
008800         10  SD-ZONE-NAME-TXT     PIC X(04).
008900         10  SD-ZONE-SEQ-DIGIT    PIC 9(01).
009000     05  SD-TIMESTAMP-HH          PIC 9(02).
009100     05  SD-BATTERY-VOLTAGE       PIC S9(02)V9(02).
009200     05  SD-BATTERY-PCT           PIC S9(03)V9(02).
009300     05  SD-INPUT-POWER           PIC S9(04)V9(02).
009400     05  SD-OUTPUT-POWER          PIC S9(04)V9(02).
009500     05  SD-SOLAR-GEN             PIC S9(04)V9(02).
009600     05  SD-SUB-SELECTOR-R REDEFINES SD-SUB-SELECTOR.
009700         10  SD-WEATHER-TYPE      PIC X(16).
009800
009900 01  SCENARIO-WORK-AREA.
010000     05  WS-DECISION              PIC X(03).
010100     05  WS-EFFICIENCY            PIC S9(1)V9(03) COMP-3.
010200     05  WS-POWER-EFF             PIC S9(1)V9(03) COMP-3.
010300     05  WS-VOLTAGE-FACTOR        PIC S9(1)V9(03) COMP-3.
010400
010500 01  WS-SCENARIO-RESULT-LINE.
010600     05  WR-SELECTOR              PIC X(16).
010700     05  FILLER                   PIC X(02) VALUE SPACES.
010800     05  WR-ZONE-ID               PIC X(05).
010900     05  FILLER                   PIC X(02) VALUE SPACES.
011000     05  WR-ZONE-TYPE             PIC X(13).
011100     05  FILLER                   PIC X(02) VALUE SPACES.
011200     05  WR-DECISION              PIC X(03).
011300     05  FILLER                   PIC X(87) VALUE SPACES.
011400
011500 01  WS-SCENARIO-RESULT-LINE-R REDEFINES WS-SCENARIO-RESULT-LINE.
011600     05  WR-RAW-LINE              PIC X(132).
011700
011800 01  RESULT-HEADER-LINE.
011900     05  FILLER                   PIC X(16) VALUE 'TABLE'.
012000     05  FILLER                   PIC X(02) VALUE SPACES.
012100     05  FILLER                   PIC X(05) VALUE 'ZONE'.
012200     05  FILLER                   PIC X(02) VALUE SPACES.
012300     05  FILLER                   PIC X(13) VALUE 'ZONE-TYPE'.
012400     05  FILLER                   PIC X(02) VALUE SPACES.
012500     05  FILLER                   PIC X(03) VALUE 'CMD'.
012600     05  FILLER                   PIC X(89) VALUE SPACES.
012700
012800 01  BLANK-LINE                   PIC X(132) VALUE SPACES.
012900
013000 PROCEDURE DIVISION.
013100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013200     PERFORM 300-PROCESS-CARD THRU 300-EXIT
013300             UNTIL NO-MORE-CARDS.
013400     PERFORM 900-CLEANUP THRU 900-EXIT.
013500     MOVE +0 TO RETURN-CODE.
013600     GOBACK.
013700
013800 000-HOUSEKEEPING.
013900     DISPLAY 'MGRDSCN HOUSEKEEPING'.
014000     OPEN INPUT SCNCARD-FILE.
014100     OPEN OUTPUT SCNRPT-FILE.
014200
014300     MOVE RESULT-HEADER-LINE  TO RPT-REC.
014400     WRITE RPT-REC.
014500     MOVE BLANK-LINE          TO RPT-REC.
014600     WRITE RPT-REC.
014700     MOVE +2                  TO LINE-COUNT.
014800
014900     PERFORM 110-READ-SCNCARD THRU 110-EXIT.
015000 000-EXIT.
015100     EXIT.
015200
015300 110-READ-SCNCARD.
015400     READ SCNCARD-FILE INTO WS-SCENARIO-CARD
015500         AT END
015600         MOVE 'N' TO MORE-CARDS-SW
015700         GO TO 110-EXIT
015800     END-READ.
015900 110-EXIT.
016000     EXIT.
016100
016200 300-PROCESS-CARD.
016300     PERFORM 450-LOOKUP-ZONE THRU 450-EXIT.
016400     IF ZONE-NOT-FOUND
016500         GO TO 300-SKIP-CARD
016600     END-IF.
016700     PERFORM 460-COMPUTE-EFFICIENCY THRU 460-EXIT.
016800
016900     EVALUATE TRUE
017000         WHEN SEL-EMERGENCY-TYPE
017100             PERFORM 400-EMERGENCY-TYPE-TABLE THRU 400-EXIT
017200         WHEN SEL-TIME-OF-DAY
017300             PERFORM 410-TIME-OF-DAY-TABLE THRU 410-EXIT
017400         WHEN SEL-WEATHER
017500             PERFORM 420-WEATHER-TABLE THRU 420-EXIT
017600     END-EVALUATE.
017700
017800     PERFORM 470-WRITE-RESULT THRU 470-EXIT.
017900 300-SKIP-CARD.
018000     PERFORM 110-READ-SCNCARD THRU 110-EXIT.
018100 300-EXIT.
018200     EXIT.
018300
018400 450-LOOKUP-ZONE.
018500*    CR-2206  R.PATE  04/19/99 - AN UNMATCHED ZONE-ID ON A
018600*    SCENARIO-REQUEST CARD MUST NOT TOUCH THE SHARED ZONECFG
018700*    TABLE.  THE TABLE IS LOADED ONCE BY VALUE AND IS READ BY
018800*    EVERY CARD FOR THE REST OF THE RUN, SO WRITING INTO IT
018900*    HERE WOULD CORRUPT A ZONE'S CLASSIFICATION FOR ALL CARDS
019000*    PROCESSED AFTERWARD.  SET THE SWITCH AND DISPLAY INSTEAD.
019100     MOVE SPACE TO ZONE-LOOKUP-SW.
019200     SET ZC-IDX TO 1.
019300     SEARCH ZC-ZONE-CFG
019400     AT END
019500        SET ZONE-NOT-FOUND TO TRUE
019600        DISPLAY 'MGRDSCN 450-LOOKUP-ZONE - ZONE-ID NOT FOUND '
019700                SD-ZONE-ID
019800     WHEN ZC-ZONE-ID(ZC-IDX) = SD-ZONE-ID
019900        CONTINUE
020000     END-SEARCH.
020100 450-EXIT.
020200     EXIT.
020300
020400***************************************************************
020500*  460-COMPUTE-EFFICIENCY - SAME BLEND AS MGRDOPT 335.
020600***************************************************************
020700 460-COMPUTE-EFFICIENCY.
020800     IF SD-INPUT-POWER NOT > ZERO
020900         MOVE ZERO            TO WS-EFFICIENCY
021000         GO TO 460-EXIT
021100     END-IF.
021200
021300     COMPUTE WS-POWER-EFF ROUNDED =
021400         SD-OUTPUT-POWER / SD-INPUT-POWER.
021500     IF WS-POWER-EFF > 1.0
021600         MOVE 1.0             TO WS-POWER-EFF
021700     END-IF.
021800
021900     COMPUTE WS-VOLTAGE-FACTOR ROUNDED =
022000         SD-BATTERY-VOLTAGE / 12.6.
022100     IF WS-VOLTAGE-FACTOR > 1.0
022200         MOVE 1.0             TO WS-VOLTAGE-FACTOR
022300     END-IF.
022400
022500     COMPUTE WS-EFFICIENCY ROUNDED =
022600         (WS-POWER-EFF * 0.7) + (WS-VOLTAGE-FACTOR * 0.3).
022700 460-EXIT.
022800     EXIT.
022900
023000***************************************************************
023100*  400-EMERGENCY-TYPE-TABLE.
023200***************************************************************
023300 400-EMERGENCY-TYPE-TABLE.
023400     EVALUATE SD-SUB-SELECTOR
023500         WHEN 'BATTERY-CRITICAL'
023600             IF ZC-ZONE-TYPE(ZC-IDX) = 'CRITICAL'
023700                 MOVE 'ON '   TO WS-DECISION
023800             ELSE
023900                 MOVE 'OFF'   TO WS-DECISION
024000             END-IF
024100         WHEN 'OVERLOAD'
024200             IF ZC-ZONE-TYPE(ZC-IDX) = 'CRITICAL'
024300                     OR ZC-ZONE-TYPE(ZC-IDX) = 'SEMI-CRITICAL'
024400                 MOVE 'ON '   TO WS-DECISION
024500             ELSE
024600                 MOVE 'OFF'   TO WS-DECISION
024700             END-IF
024800         WHEN 'GRID-FAILURE'
024900             EVALUATE TRUE
025000                 WHEN ZC-ZONE-TYPE(ZC-IDX) = 'CRITICAL'
025100                     MOVE 'ON '  TO WS-DECISION
025200                 WHEN ZC-ZONE-TYPE(ZC-IDX) = 'SEMI-CRITICAL'
025300                         AND WS-EFFICIENCY > 0.8
025400                     MOVE 'ON '  TO WS-DECISION
025500                 WHEN OTHER
025600                     MOVE 'OFF'  TO WS-DECISION
025700             END-EVALUATE
025800     END-EVALUATE.
025900 400-EXIT.
026000     EXIT.
026100
026200***************************************************************
026300*  410-TIME-OF-DAY-TABLE.
026400***************************************************************
026500 410-TIME-OF-DAY-TABLE.
026600     EVALUATE TRUE
026700         WHEN SD-TIMESTAMP-HH >= 6 AND SD-TIMESTAMP-HH <= 10
026800             IF ZC-ZONE-TYPE(ZC-IDX) = 'NON-CRITICAL'
026900                 MOVE 'OFF'   TO WS-DECISION
027000             ELSE
027100                 MOVE 'ON '   TO WS-DECISION
027200             END-IF
027300         WHEN SD-TIMESTAMP-HH > 10 AND SD-TIMESTAMP-HH <= 18
027400             IF ZC-ZONE-TYPE(ZC-IDX) = 'CRITICAL'
027500                 MOVE 'ON '   TO WS-DECISION
027600             ELSE
027700                 IF SD-SOLAR-GEN > 20
027800                     MOVE 'ON '  TO WS-DECISION
027900                 ELSE
028000                     MOVE 'OFF'  TO WS-DECISION
028100                 END-IF
028200             END-IF
028300         WHEN SD-TIMESTAMP-HH > 18 AND SD-TIMESTAMP-HH <= 22
028400             IF ZC-ZONE-TYPE(ZC-IDX) = 'DEFERRABLE'
028500                 MOVE 'OFF'   TO WS-DECISION
028600             ELSE
028700                 MOVE 'ON '   TO WS-DECISION
028800             END-IF
028900         WHEN OTHER
029000             IF ZC-ZONE-TYPE(ZC-IDX) = 'CRITICAL'
029100                     OR ZC-ZONE-TYPE(ZC-IDX) = 'SEMI-CRITICAL'
029200                 MOVE 'ON '   TO WS-DECISION
029300             ELSE
029400                 MOVE 'OFF'   TO WS-DECISION
029500             END-IF
029600     END-EVALUATE.
029700 410-EXIT.
029800     EXIT.
029900
030000***************************************************************
030100*  420-WEATHER-TABLE.
030200***************************************************************
030300 420-WEATHER-TABLE.
030400     EVALUATE SD-WEATHER-TYPE
030500         WHEN 'CLOUDY'
030600         WHEN 'RAINY'
030700             EVALUATE TRUE
030800                 WHEN ZC-ZONE-TYPE(ZC-IDX) = 'CRITICAL'
030900                     MOVE 'ON '  TO WS-DECISION
031000                 WHEN ZC-ZONE-TYPE(ZC-IDX) = 'SEMI-CRITICAL'
031100                         AND SD-BATTERY-PCT > 30
031200                     MOVE 'ON '  TO WS-DECISION
031300                 WHEN OTHER
031400                     MOVE 'OFF'  TO WS-DECISION
031500             END-EVALUATE
031600         WHEN 'SUNNY'
031700             EVALUATE TRUE
031800                 WHEN ZC-ZONE-TYPE(ZC-IDX) = 'DEFERRABLE'
031900                     IF SD-SOLAR-GEN > 30
032000                         MOVE 'ON '  TO WS-DECISION
032100                     ELSE
032200                         MOVE 'OFF'  TO WS-DECISION
032300                     END-IF
032400                 WHEN OTHER
032500                     MOVE 'ON '      TO WS-DECISION
032600             END-EVALUATE
032700     END-EVALUATE.
032800 420-EXIT.
032900     EXIT.
033000
033100 470-WRITE-RESULT.
033200     IF LINE-COUNT > 55
033300         MOVE RESULT-HEADER-LINE TO RPT-REC
033400         WRITE RPT-REC
033500         MOVE +1              TO LINE-COUNT
033600     END-IF.
033700
033800     MOVE SD-SUB-SELECTOR     TO WR-SELECTOR.
033900     MOVE SD-ZONE-ID          TO WR-ZONE-ID.
034000     MOVE ZC-ZONE-TYPE(ZC-IDX) TO WR-ZONE-TYPE.
034100     MOVE WS-DECISION         TO WR-DECISION.
034200     MOVE WS-SCENARIO-RESULT-LINE TO RPT-REC.
034300     WRITE RPT-REC.
034400     ADD +1                   TO LINE-COUNT.
034500 470-EXIT.
034600     EXIT.
034700
034800 900-CLEANUP.
034900     DISPLAY 'MGRDSCN CLEAN-UP'.
035000     CLOSE SCNCARD-FILE.
035100     CLOSE SCNRPT-FILE.
035200     DISPLAY 'NORMAL END OF JOB'.
035300 900-EXIT.
035400     EXIT.
