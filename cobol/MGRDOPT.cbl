000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MGRDOPT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 10/09/93.
000600 DATE-COMPILED. 10/09/93.
000700 SECURITY. NON-CONFIDENTIAL.
000800***************************************************************
000900*  THIS PROGRAM IS THE URJALINK RELAY-DECISION ENGINE FOR THE
001000*  RURAL SOLAR MICROGRID CONTROLLER.  IT READS THE ZONE SENSOR
001100*  SNAPSHOTS, PICKS AN OPERATING MODE FROM THE AVERAGE BATTERY
001200*  LEVEL, DECIDES AN ON/OFF RELAY COMMAND FOR EACH OF THE FOUR
001300*  ZONES, LOAD-BALANCES THE COMMANDS AGAINST AVAILABLE INPUT
001400*  POWER, BUILDS A 24-HOUR SOLAR/DEMAND SCHEDULE, RAISES
001500*  MONITOR AND EMERGENCY ALERTS, AND PRINTS THE DAILY RUN
001600*  REPORT FROM THE ENERGY HISTORY FILE.
001700*---------------------------------------------------------------
001800*  MODIFICATION LOG:
001900*  10/09/93  SAYLES   ORIGINAL PROGRAM FOR SSFRQ-2217 -
002000*                     FOUR-ZONE RELAY OPTIMIZER AND DAILY RPT
002100*  03/14/94  SAYLES   ADDED LOAD-BALANCE WALK BY ZONE PRIORITY
002200*  11/02/94  SAYLES   ADDED PREDICTOR SUSTAIN-HOURS CALC
002300*  06/28/95  SAYLES   ADDED 24-HOUR SCHEDULE SECTION OF REPORT
002400*  01/15/96  SAYLES   ADDED BATTERY-EMERGENCY TIERING AND
002500*                     CRITICAL-ZONE RESTART/ESCALATE LOGIC
002600*  09/09/96  SAYLES   ADDED MONITOR ALERTS (LOW BATTERY, STALE
002700*                     DATA, COMMAND TIMEOUT/RETRY)
002800*  05/19/97  DLW      ADDED SYSTEM METRICS LINE PER SNAPSHOT
002900*                     AND OVERALL STATUS CLASSIFICATION
003000*  02/11/99  RKM      Y2K REVIEW - DATE FIELDS ARE SNAPSHOT
003100*                     SEQUENCE NUMBERS, NOT CALENDAR DATES -
003200*                     NO CHANGES REQUIRED
003300*  07/06/00  DLW      CORRECTED CONSERVATION MODE EFFICIENCY
003400*                     CUTOFFS PER REQUEST SSFRQ-2901
003500*  04/02/02  SAYLES   ADDED DAILY REPORT CONTROL BREAK ON ZONE
003600*                     OVER THE HISTORY FILE AND GRAND TOTAL LINE
003700*  08/21/03  SAYLES   ADDED RUN CONTROL TOTALS (COMMANDS ON/OFF,
003800*                     ALERTS BY SEVERITY) AT END OF JOB
003900***************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS NUMERIC-SIGN IS '+', '-'.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SENSORS-FILE
005100     ASSIGN TO SENSORS
005200       ORGANIZATION IS LINE SEQUENTIAL
005300       FILE STATUS IS SNCODE.
005400
005500     SELECT HISTORY-FILE
005600     ASSIGN TO HISTORY
005700       ORGANIZATION IS LINE SEQUENTIAL
005800       FILE STATUS IS HICODE.
005900
006000     SELECT COMMANDS-FILE
006100     ASSIGN TO COMMANDS
006200       ORGANIZATION IS LINE SEQUENTIAL
006300       FILE STATUS IS CMCODE.
006400
006500     SELECT ALERTS-FILE
006600     ASSIGN TO ALERTS
006700       ORGANIZATION IS LINE SEQUENTIAL
006800       FILE STATUS IS ALCODE.
006900
007000     SELECT SCHEDULE-FILE
007100     ASSIGN TO SCHEDULE
007200       ORGANIZATION IS LINE SEQUENTIAL
007300       FILE STATUS IS SCCODE.
007400
007500     SELECT RUNRPT-FILE
007600     ASSIGN TO RUNRPT
007700       ORGANIZATION IS LINE SEQUENTIAL
007800       FILE STATUS IS RPCODE.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  SENSORS-FILE
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     DATA RECORD IS SN-REC.
008600 01  SN-REC                      PIC X(60).
008700
008800 FD  HISTORY-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     DATA RECORD IS HI-REC.
009200 01  HI-REC                      PIC X(20).
009300
009400 FD  COMMANDS-FILE
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     DATA RECORD IS CM-REC.
009800 01  CM-REC                      PIC X(30).
009900
010000 FD  ALERTS-FILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     DATA RECORD IS AL-REC.
010400 01  AL-REC                      PIC X(55).
010500
010600 FD  SCHEDULE-FILE
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     DATA RECORD IS SC-REC.
011000 01  SC-REC                      PIC X(40).
011100
011200 FD  RUNRPT-FILE
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 132 CHARACTERS
011600     DATA RECORD IS RPT-REC.
011700 01  RPT-REC                     PIC X(132).
011800
011900 WORKING-STORAGE SECTION.
012000
012100 01  FILE-STATUS-CODES.
012200     05  SNCODE                  PIC X(2).
012300         88 SN-CODE-READ         VALUE SPACES.
012400         88 SN-NO-MORE-DATA      VALUE '10'.
012500     05  HICODE                  PIC X(2).
012600         88 HI-CODE-READ         VALUE SPACES.
012700         88 HI-NO-MORE-DATA      VALUE '10'.
012800     05  CMCODE                  PIC X(2).
012900         88 CM-CODE-WRITE        VALUE SPACES.
013000     05  ALCODE                  PIC X(2).
013100         88 AL-CODE-WRITE        VALUE SPACES.
013200     05  SCCODE                  PIC X(2).
013300         88 SC-CODE-WRITE        VALUE SPACES.
013400     05  RPCODE                  PIC X(2).
013500         88 RP-CODE-WRITE        VALUE SPACES.
013600
013700 77  REPORT-MAX-LINES            PIC 9(2) VALUE 55.
013800 77  MORE-SNAPSHOTS-SW           PIC X(1) VALUE SPACE.
013900     88 NO-MORE-SNAPSHOTS        VALUE 'N'.
014000 77  MORE-HISTORY-SW             PIC X(1) VALUE SPACE.
014100     88 NO-MORE-HISTORY          VALUE 'N'.
014200 77  ZONES-IN-SNAP               PIC 9(01) COMP VALUE 0.
014300 77  WS-SUB                      PIC 9(01) COMP VALUE 0.
014400
014500     COPY ZONECFG.
014600
014700*** CURRENT SNAPSHOT - FOUR SENSOR RECORDS, ZONE1 THRU ZONE4
014800 01  SNAP-TABLE.
014900     05  SNAP-ENTRY OCCURS 4 TIMES INDEXED BY SNAP-IDX.
015000         10  SNAP-SENSOR-REC     PIC X(60).
015100         10  SNAP-SENSOR-REC-R REDEFINES SNAP-SENSOR-REC.
015200             15  SNAP-SNAPSHOT-ID     PIC 9(04).
015300             15  SNAP-ZONE-ID         PIC X(05).
015400             15  SNAP-TIMESTAMP-HH    PIC 9(02).
015500             15  SNAP-DAY-OF-WEEK     PIC 9(01).
015600             15  SNAP-BATTERY-VOLTAGE PIC S9(02)V9(02).
015700             15  SNAP-BATTERY-PCT     PIC S9(03)V9(02).
015800             15  SNAP-INPUT-POWER     PIC S9(04)V9(02).
015900             15  SNAP-OUTPUT-POWER    PIC S9(04)V9(02).
016000             15  SNAP-SOLAR-GEN       PIC S9(04)V9(02).
016100             15  SNAP-RELAY-STATE     PIC X(01).
016200             15  SNAP-DATA-AGE-MIN    PIC 9(03)V9(01).
016300             15  FILLER               PIC X(16).
016400         10  SNAP-COMMAND            PIC X(03).
016500         10  SNAP-MODE               PIC X(12).
016600         10  SNAP-LB-FLAG            PIC X(01).
016700         10  SNAP-EFFICIENCY         PIC S9(01)V9(03) COMP-3.
016800         10  SNAP-ANOM-SEVERITY      PIC X(06).
016900
017000 01  COUNTERS-AND-ACCUMULATORS.
017100     05  SNAPSHOTS-PROCESSED      PIC S9(4) COMP.
017200     05  COMMANDS-ON              PIC S9(4) COMP.
017300     05  COMMANDS-OFF             PIC S9(4) COMP.
017400     05  ALERTS-EMERGENCY         PIC S9(4) COMP.
017500     05  ALERTS-HIGH              PIC S9(4) COMP.
017600     05  ALERTS-MEDIUM            PIC S9(4) COMP.
017700     05  ALERTS-LOW               PIC S9(4) COMP.
017800     05  PAGE-NUM                 PIC 9(3).
017900     05  LINE-COUNT               PIC 9(2).
018000
018100***************************************************************
018200*  WS-LOWBATT-LAST-HOUR - ONE ENTRY PER ZONE POSITION IN THE
018300*  SNAPSHOT, HOLDS THE HH OF THE LAST LOW-BATTERY ALERT WRITTEN
018400*  FOR THAT ZONE.  510-MONITOR-ONE-ZONE WILL NOT WRITE A SECOND
018500*  LOW-BATTERY ALERT FOR THE SAME ZONE WITHIN THE SAME CLOCK
018600*  HOUR.  99 MEANS NO ALERT HAS BEEN WRITTEN YET THIS RUN.
018700*  CR-1147  R.PATE    02/11/99.
018800***************************************************************
018900 01  LOWBATT-ALERT-HISTORY.
019000     05  WS-LOWBATT-LAST-HOUR     PIC 9(02) COMP
019100                                  OCCURS 4 TIMES
019200                                  INDEXED BY WS-LB-IDX.
019300
019400 01  SNAPSHOT-TOTALS.
019500     05  TOTAL-INPUT              PIC S9(5)V9(02) COMP-3.
019600     05  TOTAL-OUTPUT             PIC S9(5)V9(02) COMP-3.
019700     05  TOTAL-SOLAR              PIC S9(5)V9(02) COMP-3.
019800     05  AVG-BATTERY              PIC S9(3)V9(02) COMP-3.
019900     05  NET-ENERGY               PIC S9(5)V9(02) COMP-3.
020000     05  SYSTEM-EFFICIENCY        PIC S9(3)V9(02) COMP-3.
020100     05  ACTIVE-ZONES             PIC 9(01) COMP.
020200     05  OVERALL-STATUS           PIC X(09).
020300     05  SUSTAIN-HOURS            PIC S9(4)V9(02) COMP-3.
020400
020500 01  MODE-WORK-AREA.
020600     05  WS-MODE                  PIC X(12).
020700         88  MODE-EMERGENCY       VALUE 'EMERGENCY'.
020800         88  MODE-CRITICAL        VALUE 'CRITICAL'.
020900         88  MODE-CONSERVATION    VALUE 'CONSERVATION'.
021000         88  MODE-NORMAL          VALUE 'NORMAL'.
021100     05  WS-EFFICIENCY            PIC S9(1)V9(03) COMP-3.
021200     05  WS-POWER-EFF             PIC S9(1)V9(03) COMP-3.
021300     05  WS-VOLTAGE-FACTOR        PIC S9(1)V9(03) COMP-3.
021400*    CR-2214  R.PATE  05/03/99 - CAPACITY-PCT RUNS 0 TO OVER
021500*    100 (IT IS A PERCENTAGE, NOT THE 0-1 EFFICIENCY RATIO
021600*    WS-VOLTAGE-FACTOR WAS BUILT TO HOLD) - GIVE IT ITS OWN
021700*    FIELD SIZED LIKE AVG-BATTERY INSTEAD OF BORROWING
021800*    WS-VOLTAGE-FACTOR AND TRUNCATING IT TO ONE INTEGER DIGIT.
021900     05  WS-CAPACITY-PCT          PIC S9(3)V9(02) COMP-3.
022000     05  WS-DEMAND-SCORE          PIC S9(1)V9(02) COMP-3.
022100
022200 01  LOAD-BALANCE-WORK-AREA.
022300     05  LB-PROJECTED-LOAD        PIC S9(5)V9(02) COMP-3.
022400     05  LB-AVAILABLE             PIC S9(5)V9(02) COMP-3.
022500     05  LB-THRESHOLD             PIC S9(5)V9(02) COMP-3.
022600     05  LB-RUNNING-LOAD          PIC S9(5)V9(02) COMP-3.
022700
022800 01  ANOMALY-WORK-AREA.
022900     05  ANOM-REASON-CNT          PIC 9(01) COMP.
023000     05  ANOM-SEVERITY            PIC X(06).
023100     05  ANOM-HAS-ANOMALY         PIC X(01).
023200         88  HAS-ANOMALY          VALUE 'Y'.
023300
023400 01  EMERGENCY-WORK-AREA.
023500     05  EMER-TYPE                PIC X(16).
023600     05  EMER-RESTART-CMD         PIC X(03).
023700     05  EMER-ESCALATED           PIC X(01).
023800         88  EMER-IS-ESCALATED    VALUE 'Y'.
023900
024000 01  SCHEDULE-WORK-AREA.
024100     05  SCH-HOUR                 PIC 9(02) COMP.
024200     05  SCH-PRED-SOLAR           PIC S9(4)V9(02) COMP-3.
024300     05  SCH-PRED-DEMAND          PIC S9(4)V9(02) COMP-3.
024400     05  SCH-PEAK-FACTOR          PIC S9(1)V9(03) COMP-3.
024500     05  SCH-HOUR-DIFF            PIC S9(3) COMP-3.
024600     05  SCH-REC-ACTION           PIC X(16).
024700
024800 01  WS-SCHEDULE-REC.
024900     05  WS-SCH-HOUR-O            PIC 9(02).
025000     05  FILLER                   PIC X(01) VALUE SPACE.
025100     05  WS-SCH-SOLAR-O           PIC S9(4)V9(02).
025200     05  FILLER                   PIC X(01) VALUE SPACE.
025300     05  WS-SCH-DEMAND-O          PIC S9(4)V9(02).
025400     05  FILLER                   PIC X(01) VALUE SPACE.
025500     05  WS-SCH-ACTION-O          PIC X(16).
025600     05  FILLER                   PIC X(07) VALUE SPACES.
025700
025800 01  WS-COMMAND-REC.
025900     05  WS-CMD-SNAPSHOT-O        PIC 9(04).
026000     05  FILLER                   PIC X(01) VALUE SPACE.
026100     05  WS-CMD-ZONE-O            PIC X(05).
026200     05  WS-CMD-ZONE-R REDEFINES WS-CMD-ZONE-O.
026300         10  WS-CMD-ZONE-NAME-TXT PIC X(04).
026400         10  WS-CMD-ZONE-SEQ-DIGIT PIC 9(01).
026500     05  FILLER                   PIC X(01) VALUE SPACE.
026600     05  WS-CMD-COMMAND-O         PIC X(03).
026700     05  FILLER                   PIC X(01) VALUE SPACE.
026800     05  WS-CMD-MODE-O            PIC X(12).
026900     05  FILLER                   PIC X(01) VALUE SPACE.
027000     05  WS-CMD-LB-FLAG-O         PIC X(01).
027100
027200 01  WS-ALERT-REC.
027300     05  WS-ALT-SNAPSHOT-O        PIC 9(04).
027400     05  FILLER                   PIC X(01) VALUE SPACE.
027500     05  WS-ALT-TYPE-O            PIC X(25).
027600     05  FILLER                   PIC X(01) VALUE SPACE.
027700     05  WS-ALT-SEVERITY-O        PIC X(09).
027800     05  FILLER                   PIC X(01) VALUE SPACE.
027900     05  WS-ALT-ZONE-O            PIC X(05).
028000     05  FILLER                   PIC X(01) VALUE SPACE.
028100     05  WS-ALT-VALUE-O           PIC S9(4)V9(02).
028200     05  FILLER                   PIC X(02) VALUE SPACES.
028300
028400*    CR-2221  R.PATE  05/18/99 - WS-ALT-RAW-LINE MUST COVER THE
028500*    WHOLE 55-BYTE ALERTS RECORD, NOT JUST THE FIELDS UP TO
028600*    WS-ALT-VALUE-O, OR IT IS NOT A TRUE REDEFINITION OF
028700*    WS-ALERT-REC.
028800 01  WS-ALERT-REC-R REDEFINES WS-ALERT-REC.
028900     05  WS-ALT-RAW-LINE          PIC X(55).
029000
029100*** HISTORY REPORT WORKING STORAGE
029200 01  WS-HISTORY-REC.
029300     05  WS-HIST-ZONE-ID          PIC X(05).
029400     05  WS-HIST-HOUR             PIC 9(02).
029500     05  WS-HIST-OUTPUT-POWER     PIC S9(4)V9(02).
029600     05  WS-HIST-BATTERY-PCT      PIC S9(3)V9(02).
029700     05  FILLER                   PIC X(02).
029800
029900 01  ZONE-BREAK-WORK-AREA.
030000     05  ZB-CURRENT-ZONE          PIC X(05).
030100     05  ZB-PREV-ZONE             PIC X(05) VALUE SPACES.
030200     05  ZB-ZONE-CONSUMPTION      PIC S9(5)V9(02) COMP-3.
030300     05  ZB-ZONE-BATTERY-SUM      PIC S9(6)V9(02) COMP-3.
030400     05  ZB-ZONE-SAMPLES          PIC 9(03) COMP.
030500     05  ZB-GRAND-CONSUMPTION     PIC S9(6)V9(02) COMP-3.
030600     05  ZB-GRAND-BATTERY-SUM     PIC S9(7)V9(02) COMP-3.
030700     05  ZB-GRAND-SAMPLES         PIC 9(04) COMP.
030800     05  ZB-AVG-BATTERY           PIC S9(3)V9(02) COMP-3.
030900
031000*** WORKING STORAGE FOR THE REPORT
031100 01  BLANK-LINE                   PIC X(132) VALUE SPACES.
031200
031300 01  HEADER-LINE1.
031400     05  FILLER                   PIC X(6) VALUE 'RUN: '.
031500     05  HL1-SNAPSHOT             PIC 9(4).
031600     05  FILLER                   PIC X(43) VALUE SPACES.
031700     05  HL1-REPORT-TITLE         PIC X(35) VALUE
031800             'URJALINK SOLAR MICROGRID RUN REPORT'.
031900     05  FILLER                   PIC X(28) VALUE SPACES.
032000     05  HL1-PAGE-NUM.
032100         10 FILLER                PIC X(6) VALUE 'PAGE: '.
032200         10 HL1-PAGE-NUMBER       PIC ZZ9.
032300     05  FILLER                   PIC X VALUE SPACE.
032400
032500 01  HEADER-LINE2.
032600     05  FILLER                   PIC X(6) VALUE 'SNAP'.
032700     05  FILLER                   PIC X(4) VALUE SPACES.
032800     05  FILLER                   PIC X(12) VALUE 'MODE'.
032900     05  FILLER                   PIC X(3) VALUE SPACES.
033000     05  FILLER                   PIC X(7) VALUE 'AVG-BAT'.
033100     05  FILLER                   PIC X(3) VALUE SPACES.
033200     05  FILLER                   PIC X(5) VALUE 'INPUT'.
033300     05  FILLER                   PIC X(3) VALUE SPACES.
033400     05  FILLER                   PIC X(6) VALUE 'OUTPUT'.
033500     05  FILLER                   PIC X(3) VALUE SPACES.
033600     05  FILLER                   PIC X(5) VALUE 'SOLAR'.
033700     05  FILLER                   PIC X(3) VALUE SPACES.
033800     05  FILLER                   PIC X(3) VALUE 'NET'.
033900     05  FILLER                   PIC X(3) VALUE SPACES.
034000     05  FILLER                   PIC X(7) VALUE 'SYS-EFF'.
034100     05  FILLER                   PIC X(3) VALUE SPACES.
034200     05  FILLER                   PIC X(3) VALUE 'ACT'.
034300     05  FILLER                   PIC X(3) VALUE SPACES.
034400     05  FILLER                   PIC X(9) VALUE 'STATUS'.
034500     05  FILLER                   PIC X(42) VALUE SPACES.
034600
034700 01  METRICS-LINE1.
034800     05  ML1-SNAPSHOT             PIC 9(4).
034900     05  FILLER                   PIC X(3) VALUE SPACES.
035000     05  ML1-MODE                 PIC X(12).
035100     05  FILLER                   PIC X(1) VALUE SPACE.
035200     05  ML1-AVG-BATTERY          PIC ZZ9.99.
035300     05  FILLER                   PIC X(1) VALUE SPACE.
035400     05  ML1-TOTAL-INPUT          PIC ZZZZ9.99.
035500     05  FILLER                   PIC X(1) VALUE SPACE.
035600     05  ML1-TOTAL-OUTPUT         PIC ZZZZ9.99.
035700     05  FILLER                   PIC X(1) VALUE SPACE.
035800     05  ML1-TOTAL-SOLAR          PIC ZZZZ9.99.
035900     05  FILLER                   PIC X(1) VALUE SPACE.
036000     05  ML1-NET-ENERGY           PIC -ZZZZ9.99.
036100     05  FILLER                   PIC X(1) VALUE SPACE.
036200     05  ML1-SYS-EFF              PIC ZZ9.99.
036300     05  FILLER                   PIC X(1) VALUE SPACE.
036400     05  ML1-ACTIVE-ZONES         PIC 9.
036500     05  FILLER                   PIC X(1) VALUE SPACE.
036600     05  ML1-STATUS               PIC X(9).
036700     05  FILLER                   PIC X(59) VALUE SPACES.
036800
036900 01  SCHED-HEADER-LINE.
037000     05  FILLER                   PIC X(34) VALUE
037100             '24-HOUR SOLAR/DEMAND SCHEDULE'.
037200     05  FILLER                   PIC X(98) VALUE SPACES.
037300
037400 01  SCHED-COL-LINE.
037500     05  FILLER                   PIC X(4) VALUE 'HOUR'.
037600     05  FILLER                   PIC X(4) VALUE SPACES.
037700     05  FILLER                   PIC X(10) VALUE 'PRED-SOLAR'.
037800     05  FILLER                   PIC X(4) VALUE SPACES.
037900     05  FILLER                   PIC X(11) VALUE 'PRED-DEMAND'.
038000     05  FILLER                   PIC X(4) VALUE SPACES.
038100     05  FILLER                   PIC X(16) VALUE
038200             'REC-ACTION'.
038300     05  FILLER                   PIC X(79) VALUE SPACES.
038400
038500 01  SCHED-DETAIL-LINE.
038600     05  SDL-HOUR                 PIC Z9.
038700     05  FILLER                   PIC X(6) VALUE SPACES.
038800     05  SDL-SOLAR                PIC ZZZZ9.99.
038900     05  FILLER                   PIC X(5) VALUE SPACES.
039000     05  SDL-DEMAND               PIC ZZZZ9.99.
039100     05  FILLER                   PIC X(5) VALUE SPACES.
039200     05  SDL-ACTION               PIC X(16).
039300     05  FILLER                   PIC X(83) VALUE SPACES.
039400
039500 01  DAILY-HEADER-LINE.
039600     05  FILLER                   PIC X(24) VALUE
039700             'DAILY CONSUMPTION REPORT'.
039800     05  FILLER                   PIC X(108) VALUE SPACES.
039900
040000 01  DAILY-COL-LINE.
040100     05  FILLER                   PIC X(5) VALUE 'ZONE'.
040200     05  FILLER                   PIC X(5) VALUE SPACES.
040300     05  FILLER                   PIC X(16) VALUE
040400             'TOTAL-CONSUMPTN'.
040500     05  FILLER                   PIC X(5) VALUE SPACES.
040600     05  FILLER                   PIC X(11) VALUE 'AVG-BATTERY'.
040700     05  FILLER                   PIC X(90) VALUE SPACES.
040800
040900 01  DAILY-DETAIL-LINE.
041000     05  DDL-ZONE                 PIC X(05).
041100     05  FILLER                   PIC X(8) VALUE SPACES.
041200     05  DDL-CONSUMPTION          PIC ZZZZ9.99.
041300     05  FILLER                   PIC X(8) VALUE SPACES.
041400     05  DDL-AVG-BATTERY          PIC ZZ9.99.
041500     05  FILLER                   PIC X(95) VALUE SPACES.
041600
041700 01  DAILY-GRAND-LINE.
041800     05  FILLER                   PIC X(10) VALUE
041900             'GRAND TOT '.
042000     05  FILLER                   PIC X(3) VALUE SPACES.
042100     05  DGL-CONSUMPTION          PIC ZZZZ9.99.
042200     05  FILLER                   PIC X(8) VALUE SPACES.
042300     05  DGL-AVG-BATTERY          PIC ZZ9.99.
042400     05  FILLER                   PIC X(95) VALUE SPACES.
042500
042600 01  TOTAL-LINE1.
042700     05  FILLER                   PIC X(25)
042800             VALUE 'SNAPSHOTS PROCESSED: '.
042900     05  TL1-SNAPSHOTS            PIC ZZZ9.
043000     05  FILLER                   PIC X(103) VALUE SPACES.
043100
043200 01  TOTAL-LINE2.
043300     05  FILLER                   PIC X(25)
043400             VALUE 'COMMANDS ON: '.
043500     05  TL2-COMMANDS-ON          PIC ZZZ9.
043600     05  FILLER                   PIC X(103) VALUE SPACES.
043700
043800 01  TOTAL-LINE3.
043900     05  FILLER                   PIC X(25)
044000             VALUE 'COMMANDS OFF: '.
044100     05  TL3-COMMANDS-OFF         PIC ZZZ9.
044200     05  FILLER                   PIC X(103) VALUE SPACES.
044300
044400 01  TOTAL-LINE4.
044500     05  FILLER                   PIC X(25)
044600             VALUE 'ALERTS EMERGENCY: '.
044700     05  TL4-ALERTS-EMER          PIC ZZZ9.
044800     05  FILLER                   PIC X(103) VALUE SPACES.
044900
045000 01  TOTAL-LINE5.
045100     05  FILLER                   PIC X(25)
045200             VALUE 'ALERTS HIGH: '.
045300     05  TL5-ALERTS-HIGH          PIC ZZZ9.
045400     05  FILLER                   PIC X(103) VALUE SPACES.
045500
045600 01  TOTAL-LINE6.
045700     05  FILLER                   PIC X(25)
045800             VALUE 'ALERTS MEDIUM: '.
045900     05  TL6-ALERTS-MED           PIC ZZZ9.
046000     05  FILLER                   PIC X(103) VALUE SPACES.
046100
046200 01  TOTAL-LINE7.
046300     05  FILLER                   PIC X(25)
046400             VALUE 'ALERTS LOW: '.
046500     05  TL7-ALERTS-LOW           PIC ZZZ9.
046600     05  FILLER                   PIC X(103) VALUE SPACES.
046700
046800 PROCEDURE DIVISION.
046900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
047000     PERFORM 300-PROCESS-SNAPSHOT THRU 300-EXIT
047100             UNTIL NO-MORE-SNAPSHOTS.
047200     PERFORM 400-BUILD-SCHEDULE THRU 400-EXIT.
047300     PERFORM 600-DAILY-REPORT THRU 600-EXIT.
047400     PERFORM 700-WRITE-CONTROL-TOTALS THRU 700-EXIT.
047500     PERFORM 900-CLEANUP THRU 900-EXIT.
047600     MOVE +0 TO RETURN-CODE.
047700     GOBACK.
047800
047900 000-HOUSEKEEPING.
048000     DISPLAY 'MGRDOPT HOUSEKEEPING'.
048100     OPEN INPUT SENSORS-FILE.
048200     OPEN INPUT HISTORY-FILE.
048300     OPEN OUTPUT COMMANDS-FILE.
048400     OPEN OUTPUT ALERTS-FILE.
048500     OPEN OUTPUT SCHEDULE-FILE.
048600     OPEN OUTPUT RUNRPT-FILE.
048700
048800     INITIALIZE COUNTERS-AND-ACCUMULATORS
048900                SNAPSHOT-TOTALS
049000                ZONE-BREAK-WORK-AREA.
049100
049200     SET WS-SUB TO 1.
049300     PERFORM 005-INIT-LOWBATT-HOUR THRU 005-EXIT
049400             VARYING WS-SUB FROM 1 BY 1
049500             UNTIL WS-SUB > 4.
049600
049700     PERFORM 110-READ-SENSORS THRU 110-EXIT.
049800     PERFORM 010-WRITE-REPORT-HEADERS THRU 010-EXIT.
049900 000-EXIT.
050000     EXIT.
050100
050200 005-INIT-LOWBATT-HOUR.
050300     MOVE 99 TO WS-LOWBATT-LAST-HOUR(WS-SUB).
050400 005-EXIT.
050500     EXIT.
050600
050700 010-WRITE-REPORT-HEADERS.
050800     ADD +1                  TO PAGE-NUM.
050900     MOVE PAGE-NUM           TO HL1-PAGE-NUMBER.
051000     MOVE SNAP-SNAPSHOT-ID(1) TO HL1-SNAPSHOT.
051100
051200     MOVE HEADER-LINE1       TO RPT-REC.
051300     WRITE RPT-REC.
051400     MOVE BLANK-LINE         TO RPT-REC.
051500     WRITE RPT-REC.
051600     MOVE HEADER-LINE2       TO RPT-REC.
051700     WRITE RPT-REC.
051800     MOVE BLANK-LINE         TO RPT-REC.
051900     WRITE RPT-REC.
052000
052100     MOVE 4                  TO LINE-COUNT.
052200 010-EXIT.
052300     EXIT.
052400
052500 110-READ-SENSORS.
052600     READ SENSORS-FILE INTO SNAP-SENSOR-REC-R(1)
052700         AT END
052800         MOVE 'N' TO MORE-SNAPSHOTS-SW
052900         GO TO 110-EXIT
053000     END-READ.
053100 110-EXIT.
053200     EXIT.
053300
053400***************************************************************
053500*  300-PROCESS-SNAPSHOT READS THE REMAINING ZONES OF THE
053600*  CURRENT SNAPSHOT (THE FIRST ZONE WAS ALREADY READ BY THE
053700*  PRIOR ITERATION OR BY HOUSEKEEPING), DECIDES THE MODE, THE
053800*  PER-ZONE COMMAND, LOAD BALANCES, AND WRITES OUTPUT.
053900***************************************************************
054000 300-PROCESS-SNAPSHOT.
054100     MOVE 1                  TO ZONES-IN-SNAP.
054200     SET SNAP-IDX            TO 1.
054300
054400     PERFORM 301-READ-ONE-ZONE THRU 301-EXIT
054500         UNTIL ZONES-IN-SNAP = 4 OR NO-MORE-SNAPSHOTS.
054600
054700     PERFORM 310-ACCUM-SNAPSHOT-TOTALS THRU 310-EXIT.
054800     PERFORM 370-SUSTAIN-HOURS THRU 370-EXIT.
054900     PERFORM 320-SELECT-MODE THRU 320-EXIT.
055000     PERFORM 340-LOAD-BALANCE THRU 340-EXIT.
055100     PERFORM 350-WRITE-COMMANDS THRU 350-EXIT.
055200     PERFORM 380-ANOMALY-CHECK THRU 380-EXIT.
055300     PERFORM 395-SYSTEM-METRICS THRU 395-EXIT.
055400     PERFORM 500-MONITOR-CHECKS THRU 500-EXIT.
055500     PERFORM 360-WRITE-METRICS-LINE THRU 360-EXIT.
055600
055700     ADD +1                  TO SNAPSHOTS-PROCESSED.
055800
055900*  THE NEXT SENSOR READ (IF ANY) IS THE FIRST ZONE OF THE
056000*  FOLLOWING SNAPSHOT - FETCH IT BEFORE LOOPING BACK.
056100     IF NOT NO-MORE-SNAPSHOTS
056200         PERFORM 110-READ-SENSORS THRU 110-EXIT
056300     END-IF.
056400 300-EXIT.
056500     EXIT.
056600
056700 301-READ-ONE-ZONE.
056800     ADD +1              TO ZONES-IN-SNAP.
056900     SET SNAP-IDX        UP BY 1.
057000     PERFORM 110-READ-SENSORS THRU 110-EXIT.
057100     IF NOT NO-MORE-SNAPSHOTS
057200         MOVE SNAP-SENSOR-REC-R(1)
057300                         TO SNAP-SENSOR-REC-R(SNAP-IDX)
057400     END-IF.
057500 301-EXIT.
057600     EXIT.
057700
057800 310-ACCUM-SNAPSHOT-TOTALS.
057900     MOVE ZERO TO TOTAL-INPUT TOTAL-OUTPUT TOTAL-SOLAR
058000                  AVG-BATTERY ACTIVE-ZONES.
058100     SET WS-SUB TO 1.
058200     PERFORM 311-ACCUM-ONE-ZONE THRU 311-EXIT
058300             VARYING WS-SUB FROM 1 BY 1
058400             UNTIL WS-SUB > ZONES-IN-SNAP.
058500
058600     COMPUTE AVG-BATTERY ROUNDED =
058700         AVG-BATTERY / ZONES-IN-SNAP.
058800 310-EXIT.
058900     EXIT.
059000
059100 311-ACCUM-ONE-ZONE.
059200     ADD SNAP-INPUT-POWER(WS-SUB)    TO TOTAL-INPUT.
059300     ADD SNAP-OUTPUT-POWER(WS-SUB)   TO TOTAL-OUTPUT.
059400     ADD SNAP-SOLAR-GEN(WS-SUB)      TO TOTAL-SOLAR.
059500     ADD SNAP-BATTERY-PCT(WS-SUB)    TO AVG-BATTERY.
059600 311-EXIT.
059700     EXIT.
059800
059900***************************************************************
060000*  370-SUSTAIN-HOURS - PREDICTOR BATTERY-SUSTAIN-HOURS CALC,
060100*  USING THE FIRST ZONE'S RECORD AS SOURCE.
060200***************************************************************
060300 370-SUSTAIN-HOURS.
060400     IF SNAP-OUTPUT-POWER(1) NOT > ZERO
060500         MOVE 9999.99        TO SUSTAIN-HOURS
060600         GO TO 370-EXIT
060700     END-IF.
060800
060900     COMPUTE WS-CAPACITY-PCT ROUNDED =
061000         (SNAP-BATTERY-VOLTAGE(1) - 10.5) / (12.6 - 10.5) * 100.
061100
061200     COMPUTE LB-THRESHOLD ROUNDED =
061300         SNAP-OUTPUT-POWER(1) - SNAP-INPUT-POWER(1)
061400                               - SNAP-SOLAR-GEN(1).
061500
061600     IF LB-THRESHOLD NOT > ZERO
061700         MOVE 9999.99        TO SUSTAIN-HOURS
061800         GO TO 370-EXIT
061900     END-IF.
062000
062100     COMPUTE SUSTAIN-HOURS ROUNDED =
062200         (WS-CAPACITY-PCT * 0.8) / LB-THRESHOLD.
062300
062400     IF SUSTAIN-HOURS < ZERO
062500         MOVE ZERO           TO SUSTAIN-HOURS
062600     END-IF.
062700 370-EXIT.
062800     EXIT.
062900
063000***************************************************************
063100*  320-SELECT-MODE - MODE IS SELECTED FROM AVG-BATTERY, THEN
063200*  EACH ZONE IN THE SNAPSHOT IS GIVEN A COMMAND.
063300***************************************************************
063400 320-SELECT-MODE.
063500     EVALUATE TRUE
063600         WHEN AVG-BATTERY < 5
063700             MOVE 'EMERGENCY'     TO WS-MODE
063800         WHEN AVG-BATTERY < 10
063900             MOVE 'CRITICAL'      TO WS-MODE
064000         WHEN AVG-BATTERY < 20
064100             MOVE 'CONSERVATION'  TO WS-MODE
064200         WHEN OTHER
064300             MOVE 'NORMAL'        TO WS-MODE
064400     END-EVALUATE.
064500
064600     SET WS-SUB TO 1.
064700     PERFORM 330-ZONE-DECISION THRU 330-EXIT
064800             VARYING WS-SUB FROM 1 BY 1
064900             UNTIL WS-SUB > ZONES-IN-SNAP.
065000
065100     IF MODE-EMERGENCY OR MODE-CRITICAL
065200         PERFORM 390-EMERGENCY-CHECK THRU 390-EXIT
065300     END-IF.
065400 320-EXIT.
065500     EXIT.
065600
065700 330-ZONE-DECISION.
065800     MOVE WS-MODE             TO SNAP-MODE(WS-SUB).
065900     PERFORM 335-COMPUTE-EFFICIENCY THRU 335-EXIT.
066000     MOVE WS-EFFICIENCY       TO SNAP-EFFICIENCY(WS-SUB).
066100     PERFORM 336-COMPUTE-DEMAND-SCORE THRU 336-EXIT.
066200     SET ZC-IDX TO WS-SUB.
066300
066400     EVALUATE TRUE
066500         WHEN MODE-EMERGENCY
066600             PERFORM 331-EMERGENCY-MODE-DECN THRU 331-EXIT
066700         WHEN MODE-CRITICAL
066800             PERFORM 332-CRITICAL-MODE-DECN THRU 332-EXIT
066900         WHEN MODE-CONSERVATION
067000             PERFORM 333-CONSERVATION-MODE-DECN THRU 333-EXIT
067100         WHEN MODE-NORMAL
067200             PERFORM 334-NORMAL-MODE-DECN THRU 334-EXIT
067300     END-EVALUATE.
067400 330-EXIT.
067500     EXIT.
067600
067700 331-EMERGENCY-MODE-DECN.
067800     IF ZC-ZONE-TYPE(ZC-IDX) = 'CRITICAL'
067900         MOVE 'ON '           TO SNAP-COMMAND(WS-SUB)
068000     ELSE
068100         MOVE 'OFF'           TO SNAP-COMMAND(WS-SUB)
068200     END-IF.
068300 331-EXIT.
068400     EXIT.
068500
068600 332-CRITICAL-MODE-DECN.
068700     IF (ZC-ZONE-TYPE(ZC-IDX) = 'CRITICAL' OR
068800             ZC-ZONE-TYPE(ZC-IDX) = 'SEMI-CRITICAL')
068900         AND SNAP-INPUT-POWER(WS-SUB) > 10
069000         MOVE 'ON '           TO SNAP-COMMAND(WS-SUB)
069100     ELSE
069200         MOVE 'OFF'           TO SNAP-COMMAND(WS-SUB)
069300     END-IF.
069400 332-EXIT.
069500     EXIT.
069600
069700 333-CONSERVATION-MODE-DECN.
069800     EVALUATE TRUE
069900         WHEN ZC-ZONE-TYPE(ZC-IDX) = 'CRITICAL'
070000             MOVE 'ON '       TO SNAP-COMMAND(WS-SUB)
070100         WHEN ZC-ZONE-TYPE(ZC-IDX) = 'SEMI-CRITICAL'
070200                 AND WS-EFFICIENCY > 0.7
070300             MOVE 'ON '       TO SNAP-COMMAND(WS-SUB)
070400         WHEN ZC-ZONE-TYPE(ZC-IDX) = 'NON-CRITICAL'
070500                 AND WS-EFFICIENCY > 0.8
070600             MOVE 'ON '       TO SNAP-COMMAND(WS-SUB)
070700         WHEN OTHER
070800             MOVE 'OFF'       TO SNAP-COMMAND(WS-SUB)
070900     END-EVALUATE.
071000 333-EXIT.
071100     EXIT.
071200
071300 334-NORMAL-MODE-DECN.
071400     EVALUATE TRUE
071500         WHEN ZC-ZONE-TYPE(ZC-IDX) = 'CRITICAL'
071600             MOVE 'ON '       TO SNAP-COMMAND(WS-SUB)
071700         WHEN ZC-ZONE-TYPE(ZC-IDX) = 'SEMI-CRITICAL'
071800                 AND WS-EFFICIENCY > 0.6
071900             MOVE 'ON '       TO SNAP-COMMAND(WS-SUB)
072000         WHEN ZC-ZONE-TYPE(ZC-IDX) = 'NON-CRITICAL'
072100                 AND WS-EFFICIENCY > 0.7
072200                 AND SUSTAIN-HOURS > 4
072300             MOVE 'ON '       TO SNAP-COMMAND(WS-SUB)
072400         WHEN ZC-ZONE-TYPE(ZC-IDX) = 'DEFERRABLE'
072500                 AND WS-EFFICIENCY > 0.8
072600                 AND SUSTAIN-HOURS > 8
072700             MOVE 'ON '       TO SNAP-COMMAND(WS-SUB)
072800         WHEN OTHER
072900             MOVE 'OFF'       TO SNAP-COMMAND(WS-SUB)
073000     END-EVALUATE.
073100 334-EXIT.
073200     EXIT.
073300
073400***************************************************************
073500*  335-COMPUTE-EFFICIENCY - ZONE EFFICIENCY SCORE, BLENDS
073600*  POWER EFFICIENCY (70 PERCENT) AND VOLTAGE FACTOR (30
073700*  PERCENT).  CARRIED TO THREE DECIMALS.
073800***************************************************************
073900 335-COMPUTE-EFFICIENCY.
074000     IF SNAP-INPUT-POWER(WS-SUB) NOT > ZERO
074100         MOVE ZERO            TO WS-EFFICIENCY
074200         GO TO 335-EXIT
074300     END-IF.
074400
074500     COMPUTE WS-POWER-EFF ROUNDED =
074600         SNAP-OUTPUT-POWER(WS-SUB) / SNAP-INPUT-POWER(WS-SUB).
074700     IF WS-POWER-EFF > 1.0
074800         MOVE 1.0             TO WS-POWER-EFF
074900     END-IF.
075000
075100     COMPUTE WS-VOLTAGE-FACTOR ROUNDED =
075200         SNAP-BATTERY-VOLTAGE(WS-SUB) / 12.6.
075300     IF WS-VOLTAGE-FACTOR > 1.0
075400         MOVE 1.0             TO WS-VOLTAGE-FACTOR
075500     END-IF.
075600
075700     COMPUTE WS-EFFICIENCY ROUNDED =
075800         (WS-POWER-EFF * 0.7) + (WS-VOLTAGE-FACTOR * 0.3).
075900 335-EXIT.
076000     EXIT.
076100
076200***************************************************************
076300*  336-COMPUTE-DEMAND-SCORE - EXPOSED PER ZONE, PER REQUEST;
076400*  DOES NOT ALTER THE ON/OFF DECISION.
076500***************************************************************
076600 336-COMPUTE-DEMAND-SCORE.
076700     EVALUATE TRUE
076800         WHEN ZC-ZONE-TYPE(ZC-IDX) = 'SEMI-CRITICAL'
076900             IF SNAP-TIMESTAMP-HH(WS-SUB) >= 18
077000                     OR SNAP-TIMESTAMP-HH(WS-SUB) <= 6
077100                 MOVE 1.0     TO WS-DEMAND-SCORE
077200             ELSE
077300                 MOVE 0.3     TO WS-DEMAND-SCORE
077400             END-IF
077500         WHEN ZC-ZONE-TYPE(ZC-IDX) = 'NON-CRITICAL'
077600             IF SNAP-TIMESTAMP-HH(WS-SUB) >= 18
077700                     AND SNAP-TIMESTAMP-HH(WS-SUB) <= 23
077800                 MOVE 0.8     TO WS-DEMAND-SCORE
077900             ELSE
078000                 MOVE 0.2     TO WS-DEMAND-SCORE
078100             END-IF
078200         WHEN ZC-ZONE-TYPE(ZC-IDX) = 'DEFERRABLE'
078300             IF (SNAP-TIMESTAMP-HH(WS-SUB) >= 6
078400                     AND SNAP-TIMESTAMP-HH(WS-SUB) <= 8)
078500                 OR (SNAP-TIMESTAMP-HH(WS-SUB) >= 18
078600                     AND SNAP-TIMESTAMP-HH(WS-SUB) <= 20)
078700                 MOVE 0.9     TO WS-DEMAND-SCORE
078800             ELSE
078900                 MOVE 0.1     TO WS-DEMAND-SCORE
079000             END-IF
079100         WHEN OTHER
079200             MOVE 0.5         TO WS-DEMAND-SCORE
079300     END-EVALUATE.
079400 336-EXIT.
079500     EXIT.
079600
079700***************************************************************
079800*  340-LOAD-BALANCE - IF THE PROJECTED LOAD OF ZONES DECIDED
079900*  ON EXCEEDS 90 PERCENT OF AVAILABLE INPUT POWER, ZONES ARE
080000*  WALKED IN ASCENDING PRIORITY AND DROPPED UNTIL THE LOAD
080100*  FITS.
080200***************************************************************
080300 340-LOAD-BALANCE.
080400     MOVE ZERO TO LB-PROJECTED-LOAD LB-AVAILABLE.
080500     PERFORM 342-ACCUM-PROJECTED-LOAD THRU 342-EXIT
080600             VARYING WS-SUB FROM 1 BY 1
080700             UNTIL WS-SUB > ZONES-IN-SNAP.
080800
080900     COMPUTE LB-THRESHOLD ROUNDED = LB-AVAILABLE * 0.9.
081000
081100     IF LB-PROJECTED-LOAD > LB-THRESHOLD
081200         MOVE ZERO TO LB-RUNNING-LOAD
081300         SET ZC-IDX TO 1
081400         PERFORM 341-LOAD-BALANCE-WALK THRU 341-EXIT
081500                 VARYING ZC-IDX FROM 1 BY 1
081600                 UNTIL ZC-IDX > 4
081700     END-IF.
081800 340-EXIT.
081900     EXIT.
082000
082100 341-LOAD-BALANCE-WALK.
082200     SET WS-SUB TO ZC-IDX.
082300     IF SNAP-COMMAND(WS-SUB) = 'ON '
082400         IF (LB-RUNNING-LOAD + SNAP-OUTPUT-POWER(WS-SUB))
082500                 NOT > LB-THRESHOLD
082600             ADD SNAP-OUTPUT-POWER(WS-SUB) TO LB-RUNNING-LOAD
082700         ELSE
082800             MOVE 'OFF'       TO SNAP-COMMAND(WS-SUB)
082900             MOVE '1'         TO SNAP-LB-FLAG(WS-SUB)
083000         END-IF
083100     END-IF.
083200 341-EXIT.
083300     EXIT.
083400
083500 342-ACCUM-PROJECTED-LOAD.
083600     ADD SNAP-INPUT-POWER(WS-SUB) TO LB-AVAILABLE.
083700     IF SNAP-COMMAND(WS-SUB) = 'ON '
083800         ADD SNAP-OUTPUT-POWER(WS-SUB) TO LB-PROJECTED-LOAD
083900     END-IF.
084000 342-EXIT.
084100     EXIT.
084200
084300 350-WRITE-COMMANDS.
084400     SET WS-SUB TO 1.
084500     PERFORM 351-WRITE-ONE-COMMAND THRU 351-EXIT
084600             VARYING WS-SUB FROM 1 BY 1
084700             UNTIL WS-SUB > ZONES-IN-SNAP.
084800 350-EXIT.
084900     EXIT.
085000
085100 351-WRITE-ONE-COMMAND.
085200     IF SNAP-LB-FLAG(WS-SUB) NOT = '1'
085300         MOVE '0'             TO SNAP-LB-FLAG(WS-SUB)
085400     END-IF.
085500
085600     MOVE SNAP-SNAPSHOT-ID(WS-SUB) TO WS-CMD-SNAPSHOT-O.
085700     MOVE SNAP-ZONE-ID(WS-SUB)     TO WS-CMD-ZONE-O.
085800     MOVE SNAP-COMMAND(WS-SUB)     TO WS-CMD-COMMAND-O.
085900     MOVE SNAP-MODE(WS-SUB)        TO WS-CMD-MODE-O.
086000     MOVE SNAP-LB-FLAG(WS-SUB)     TO WS-CMD-LB-FLAG-O.
086100     WRITE CM-REC FROM WS-COMMAND-REC.
086200
086300     IF SNAP-COMMAND(WS-SUB) = 'ON '
086400         ADD +1               TO COMMANDS-ON
086500     ELSE
086600         ADD +1               TO COMMANDS-OFF
086700     END-IF.
086800 351-EXIT.
086900     EXIT.
087000
087100***************************************************************
087200*  380-ANOMALY-CHECK - PREDICTOR RULE-BASED ANOMALY DETECTION,
087300*  APPLIED PER ZONE OF THE SNAPSHOT.
087400***************************************************************
087500 380-ANOMALY-CHECK.
087600     SET WS-SUB TO 1.
087700     PERFORM 381-CHECK-ONE-ZONE THRU 381-EXIT
087800             VARYING WS-SUB FROM 1 BY 1
087900             UNTIL WS-SUB > ZONES-IN-SNAP.
088000 380-EXIT.
088100     EXIT.
088200
088300 381-CHECK-ONE-ZONE.
088400     MOVE ZERO TO ANOM-REASON-CNT.
088500     MOVE 'N'  TO ANOM-HAS-ANOMALY.
088600
088700     IF SNAP-BATTERY-VOLTAGE(WS-SUB) < 9
088800             OR SNAP-BATTERY-VOLTAGE(WS-SUB) > 15
088900         ADD +1               TO ANOM-REASON-CNT
089000     END-IF.
089100
089200     IF SNAP-OUTPUT-POWER(WS-SUB) >
089300             SNAP-INPUT-POWER(WS-SUB) * 2
089400         ADD +1               TO ANOM-REASON-CNT
089500     END-IF.
089600
089700     IF SNAP-INPUT-POWER(WS-SUB) < ZERO
089800             OR SNAP-OUTPUT-POWER(WS-SUB) < ZERO
089900         ADD +1               TO ANOM-REASON-CNT
090000     END-IF.
090100
090200     EVALUATE TRUE
090300         WHEN ANOM-REASON-CNT >= 2
090400             MOVE 'HIGH  '    TO ANOM-SEVERITY
090500         WHEN ANOM-REASON-CNT = 1
090600             MOVE 'MEDIUM'    TO ANOM-SEVERITY
090700         WHEN OTHER
090800             MOVE 'LOW   '    TO ANOM-SEVERITY
090900     END-EVALUATE.
091000
091100     MOVE ANOM-SEVERITY       TO SNAP-ANOM-SEVERITY(WS-SUB).
091200
091300     IF ANOM-REASON-CNT > 0
091400         MOVE 'Y'             TO ANOM-HAS-ANOMALY
091500     END-IF.
091600
091700     IF HAS-ANOMALY AND ANOM-SEVERITY = 'HIGH  '
091800         MOVE SNAP-SNAPSHOT-ID(WS-SUB) TO WS-ALT-SNAPSHOT-O
091900         MOVE 'ENERGY-ANOMALY'         TO WS-ALT-TYPE-O
092000         MOVE 'HIGH'                   TO WS-ALT-SEVERITY-O
092100         MOVE SNAP-ZONE-ID(WS-SUB)     TO WS-ALT-ZONE-O
092200         MOVE SNAP-OUTPUT-POWER(WS-SUB) TO WS-ALT-VALUE-O
092300         WRITE AL-REC FROM WS-ALERT-REC
092400         ADD +1               TO ALERTS-HIGH
092500     END-IF.
092600 381-EXIT.
092700     EXIT.
092800
092900***************************************************************
093000*  390-EMERGENCY-CHECK - BATTERY-EMERGENCY TIERING AND
093100*  CRITICAL-ZONE RESTART/ESCALATE.
093200***************************************************************
093300 390-EMERGENCY-CHECK.
093400     EVALUATE TRUE
093500         WHEN AVG-BATTERY < 5
093600             MOVE 'BATTERY-CRITICAL' TO EMER-TYPE
093700         WHEN OTHER
093800             MOVE 'BATTERY-LOW'      TO EMER-TYPE
093900     END-EVALUATE.
094000
094100     MOVE SNAP-SNAPSHOT-ID(1) TO WS-ALT-SNAPSHOT-O.
094200     MOVE 'BATTERY-EMERGENCY'        TO WS-ALT-TYPE-O.
094300     MOVE 'EMERGENCY'                TO WS-ALT-SEVERITY-O.
094400     MOVE SPACES                     TO WS-ALT-ZONE-O.
094500     MOVE AVG-BATTERY                TO WS-ALT-VALUE-O.
094600     WRITE AL-REC FROM WS-ALERT-REC.
094700     ADD +1                          TO ALERTS-EMERGENCY.
094800
094900     SET WS-SUB TO 1.
095000     PERFORM 391-CHECK-CRITICAL-ZONE THRU 391-EXIT
095100             VARYING WS-SUB FROM 1 BY 1
095200             UNTIL WS-SUB > ZONES-IN-SNAP.
095300 390-EXIT.
095400     EXIT.
095500
095600 391-CHECK-CRITICAL-ZONE.
095700     SET ZC-IDX TO WS-SUB.
095800     IF ZC-ZONE-TYPE(ZC-IDX) = 'CRITICAL'
095900             AND SNAP-COMMAND(WS-SUB) = 'OFF'
096000         PERFORM 392-EMERGENCY-RESTART-CRIT THRU 392-EXIT
096100     END-IF.
096200 391-EXIT.
096300     EXIT.
096400
096500 392-EMERGENCY-RESTART-CRIT.
096600     MOVE 'ON '                TO EMER-RESTART-CMD.
096700     MOVE 'N'                  TO EMER-ESCALATED.
096800*    CR-2221  R.PATE  05/18/99 - SPEC CALLS FOR THE RESTART
096900*    FAILURE TO BE MARKED ESCALATED, NOT JUST SILENTLY LOGGED
097000*    AS THE SAME CRITICAL-ZONE-FAILURE ALERT A SUCCESSFUL
097100*    RESTART WOULD HAVE GOTTEN.  WHEN THE RESTART CANNOT BE
097200*    ISSUED (BELOW), A SECOND ALERTS RECORD IS WRITTEN CARRYING
097300*    THE ESCALATED TYPE/SEVERITY - SEE THE BOTTOM OF THIS
097400*    PARAGRAPH.
097500
097600     MOVE SNAP-SNAPSHOT-ID(WS-SUB) TO WS-ALT-SNAPSHOT-O.
097700     MOVE 'CRITICAL-ZONE-FAILURE'  TO WS-ALT-TYPE-O.
097800     MOVE 'HIGH'                   TO WS-ALT-SEVERITY-O.
097900     MOVE SNAP-ZONE-ID(WS-SUB)     TO WS-ALT-ZONE-O.
098000     MOVE SNAP-BATTERY-PCT(WS-SUB) TO WS-ALT-VALUE-O.
098100     WRITE AL-REC FROM WS-ALERT-REC.
098200     ADD +1                        TO ALERTS-HIGH.
098300
098400     IF SNAP-INPUT-POWER(WS-SUB) > 10
098500         MOVE EMER-RESTART-CMD     TO SNAP-COMMAND(WS-SUB)
098600     ELSE
098700         MOVE 'Y'                  TO EMER-ESCALATED
098800     END-IF.
098900
099000     IF EMER-IS-ESCALATED
099100         MOVE SNAP-SNAPSHOT-ID(WS-SUB) TO WS-ALT-SNAPSHOT-O
099200         MOVE 'CRITICAL-ZONE-ESCALATED' TO WS-ALT-TYPE-O
099300         MOVE 'EMERGENCY'              TO WS-ALT-SEVERITY-O
099400         MOVE SNAP-ZONE-ID(WS-SUB)     TO WS-ALT-ZONE-O
099500         MOVE SNAP-BATTERY-PCT(WS-SUB) TO WS-ALT-VALUE-O
099600         WRITE AL-REC FROM WS-ALERT-REC
099700         ADD +1                        TO ALERTS-EMERGENCY
099800     END-IF.
099900 392-EXIT.
100000     EXIT.
100100
100200***************************************************************
100300*  395-SYSTEM-METRICS AND 396-OVERALL-STATUS - METRICS UNIT:
100400*  NET ENERGY, SYSTEM EFFICIENCY, ACTIVE-ZONE COUNT, STATUS.
100500***************************************************************
100600 395-SYSTEM-METRICS.
100700     COMPUTE NET-ENERGY ROUNDED =
100800         TOTAL-INPUT + TOTAL-SOLAR - TOTAL-OUTPUT.
100900
101000     IF TOTAL-INPUT NOT > ZERO
101100         MOVE ZERO            TO SYSTEM-EFFICIENCY
101200     ELSE
101300         COMPUTE SYSTEM-EFFICIENCY ROUNDED =
101400             TOTAL-OUTPUT / TOTAL-INPUT * 100.
101500     END-IF.
101600
101700     MOVE ZERO TO ACTIVE-ZONES.
101800     PERFORM 397-COUNT-ACTIVE-ZONE THRU 397-EXIT
101900             VARYING WS-SUB FROM 1 BY 1
102000             UNTIL WS-SUB > ZONES-IN-SNAP.
102100
102200     PERFORM 396-OVERALL-STATUS THRU 396-EXIT.
102300 395-EXIT.
102400     EXIT.
102500
102600 397-COUNT-ACTIVE-ZONE.
102700     IF SNAP-RELAY-STATE(WS-SUB) = '1'
102800         ADD +1           TO ACTIVE-ZONES
102900     END-IF.
103000 397-EXIT.
103100     EXIT.
103200
103300 396-OVERALL-STATUS.
103400     EVALUATE TRUE
103500         WHEN AVG-BATTERY < 5
103600             MOVE 'EMERGENCY' TO OVERALL-STATUS
103700         WHEN AVG-BATTERY < 10
103800             MOVE 'CRITICAL'  TO OVERALL-STATUS
103900         WHEN AVG-BATTERY < 20
104000             MOVE 'LOW'       TO OVERALL-STATUS
104100         WHEN NET-ENERGY > ZERO
104200             MOVE 'CHARGING'  TO OVERALL-STATUS
104300         WHEN OTHER
104400             MOVE 'NORMAL'    TO OVERALL-STATUS
104500     END-EVALUATE.
104600 396-EXIT.
104700     EXIT.
104800
104900 360-WRITE-METRICS-LINE.
105000     IF LINE-COUNT > REPORT-MAX-LINES
105100         PERFORM 010-WRITE-REPORT-HEADERS THRU 010-EXIT
105200     END-IF.
105300
105400     MOVE SNAP-SNAPSHOT-ID(1) TO ML1-SNAPSHOT.
105500     MOVE WS-MODE             TO ML1-MODE.
105600     MOVE AVG-BATTERY         TO ML1-AVG-BATTERY.
105700     MOVE TOTAL-INPUT         TO ML1-TOTAL-INPUT.
105800     MOVE TOTAL-OUTPUT        TO ML1-TOTAL-OUTPUT.
105900     MOVE TOTAL-SOLAR         TO ML1-TOTAL-SOLAR.
106000     MOVE NET-ENERGY          TO ML1-NET-ENERGY.
106100     MOVE SYSTEM-EFFICIENCY   TO ML1-SYS-EFF.
106200     MOVE ACTIVE-ZONES        TO ML1-ACTIVE-ZONES.
106300     MOVE OVERALL-STATUS      TO ML1-STATUS.
106400
106500     MOVE METRICS-LINE1       TO RPT-REC.
106600     WRITE RPT-REC.
106700     ADD +1                   TO LINE-COUNT.
106800 360-EXIT.
106900     EXIT.
107000
107100***************************************************************
107200*  500-MONITOR-CHECKS - BATTERY/OFFLINE/STALE-DATA ALERTS.
107300*  COMMAND-TIMEOUT AND RETRY POLICY ARE MODELLED AS PURE
107400*  RULES ON THE COMMAND AGE CARRIED IN DATA-AGE-MIN (THE
107500*  BATCH HAS NO CLOCK OF ITS OWN).
107600***************************************************************
107700 500-MONITOR-CHECKS.
107800     SET WS-SUB TO 1.
107900     PERFORM 510-MONITOR-ONE-ZONE THRU 510-EXIT
108000             VARYING WS-SUB FROM 1 BY 1
108100             UNTIL WS-SUB > ZONES-IN-SNAP.
108200 500-EXIT.
108300     EXIT.
108400
108500 510-MONITOR-ONE-ZONE.
108600     SET ZC-IDX TO WS-SUB.
108700
108800     IF SNAP-BATTERY-PCT(WS-SUB) < 5
108900             AND ZC-ZONE-TYPE(ZC-IDX) = 'CRITICAL'
109000         MOVE SNAP-SNAPSHOT-ID(WS-SUB) TO WS-ALT-SNAPSHOT-O
109100         MOVE 'CRITICAL-BATTERY-FAILURE' TO WS-ALT-TYPE-O
109200         MOVE 'EMERGENCY'              TO WS-ALT-SEVERITY-O
109300         MOVE SNAP-ZONE-ID(WS-SUB)     TO WS-ALT-ZONE-O
109400         MOVE SNAP-BATTERY-PCT(WS-SUB) TO WS-ALT-VALUE-O
109500         WRITE AL-REC FROM WS-ALERT-REC
109600         ADD +1                        TO ALERTS-EMERGENCY
109700     END-IF.
109800
109900     IF SNAP-BATTERY-PCT(WS-SUB) >= 5
110000             AND SNAP-BATTERY-PCT(WS-SUB) < 20
110100             AND SNAP-TIMESTAMP-HH(WS-SUB) NOT =
110200                 WS-LOWBATT-LAST-HOUR(WS-SUB)
110300         MOVE SNAP-SNAPSHOT-ID(WS-SUB) TO WS-ALT-SNAPSHOT-O
110400         MOVE 'LOW-BATTERY'            TO WS-ALT-TYPE-O
110500         MOVE 'HIGH'                   TO WS-ALT-SEVERITY-O
110600         MOVE SNAP-ZONE-ID(WS-SUB)     TO WS-ALT-ZONE-O
110700         MOVE SNAP-BATTERY-PCT(WS-SUB) TO WS-ALT-VALUE-O
110800         WRITE AL-REC FROM WS-ALERT-REC
110900         ADD +1                        TO ALERTS-HIGH
111000         MOVE SNAP-TIMESTAMP-HH(WS-SUB)
111100                 TO WS-LOWBATT-LAST-HOUR(WS-SUB)
111200     END-IF.
111300
111400     IF ZC-ZONE-TYPE(ZC-IDX) = 'CRITICAL'
111500             AND SNAP-RELAY-STATE(WS-SUB) = '0'
111600             AND SNAP-BATTERY-PCT(WS-SUB) > 10
111700         MOVE SNAP-SNAPSHOT-ID(WS-SUB) TO WS-ALT-SNAPSHOT-O
111800         MOVE 'CRITICAL-ZONE-FAILURE'  TO WS-ALT-TYPE-O
111900         MOVE 'HIGH'                   TO WS-ALT-SEVERITY-O
112000         MOVE SNAP-ZONE-ID(WS-SUB)     TO WS-ALT-ZONE-O
112100         MOVE SNAP-BATTERY-PCT(WS-SUB) TO WS-ALT-VALUE-O
112200         WRITE AL-REC FROM WS-ALERT-REC
112300         ADD +1                        TO ALERTS-HIGH
112400     END-IF.
112500
112600     IF SNAP-DATA-AGE-MIN(WS-SUB) > 10
112700             AND ZC-ZONE-TYPE(ZC-IDX) = 'CRITICAL'
112800         MOVE SNAP-SNAPSHOT-ID(WS-SUB) TO WS-ALT-SNAPSHOT-O
112900         MOVE 'STALE-DATA-CRITICAL'    TO WS-ALT-TYPE-O
113000         MOVE 'HIGH'                   TO WS-ALT-SEVERITY-O
113100         MOVE SNAP-ZONE-ID(WS-SUB)     TO WS-ALT-ZONE-O
113200         MOVE SNAP-DATA-AGE-MIN(WS-SUB) TO WS-ALT-VALUE-O
113300         WRITE AL-REC FROM WS-ALERT-REC
113400         ADD +1                        TO ALERTS-HIGH
113500     END-IF.
113600
113700     PERFORM 540-RETRY-POLICY THRU 540-EXIT.
113800 510-EXIT.
113900     EXIT.
114000
114100***************************************************************
114200*  540-RETRY-POLICY - A COMMAND OLDER THAN 120 SECONDS (TWO
114300*  MINUTES, CARRIED IN DATA-AGE-MIN) HAS FAILED; IT IS RETRIED
114400*  EVERY 300 SECONDS (FIVE MINUTES) UP TO THREE TIMES, THEN A
114500*  GIVE-UP ALERT IS RAISED.
114600***************************************************************
114700 540-RETRY-POLICY.
114800*    CR-2221  R.PATE  05/18/99 - GIVE-UP IS 120S TIMEOUT PLUS
114900*    THREE 300S RETRIES = 17 MINUTES, NOT 15 - CORRECTED TO
115000*    MATCH THE DERIVATION IN THE BANNER ABOVE.
115100     IF SNAP-DATA-AGE-MIN(WS-SUB) > 2.0
115200         IF SNAP-DATA-AGE-MIN(WS-SUB) > 17.0
115300             MOVE SNAP-SNAPSHOT-ID(WS-SUB) TO WS-ALT-SNAPSHOT-O
115400             MOVE 'COMMAND-RETRY-FAILURE'  TO WS-ALT-TYPE-O
115500             MOVE 'MEDIUM'                 TO WS-ALT-SEVERITY-O
115600             MOVE SNAP-ZONE-ID(WS-SUB)     TO WS-ALT-ZONE-O
115700             MOVE SNAP-DATA-AGE-MIN(WS-SUB)
115800                                           TO WS-ALT-VALUE-O
115900             WRITE AL-REC FROM WS-ALERT-REC
116000             ADD +1                        TO ALERTS-MEDIUM
116100         END-IF
116200     END-IF.
116300 540-EXIT.
116400     EXIT.
116500
116600***************************************************************
116700*  400-BUILD-SCHEDULE - OPTIMIZER/PREDICTOR 24-HOUR FORECAST.
116800***************************************************************
116900 400-BUILD-SCHEDULE.
117000     MOVE SCHED-HEADER-LINE  TO RPT-REC.
117100     WRITE RPT-REC.
117200     MOVE BLANK-LINE         TO RPT-REC.
117300     WRITE RPT-REC.
117400     MOVE SCHED-COL-LINE     TO RPT-REC.
117500     WRITE RPT-REC.
117600     ADD +3                  TO LINE-COUNT.
117700
117800     SET SCH-HOUR TO 0.
117900     PERFORM 410-SOLAR-FORECAST THRU 440-WRITE-SCHED-REC
118000             VARYING SCH-HOUR FROM 0 BY 1
118100             UNTIL SCH-HOUR > 23.
118200 400-EXIT.
118300     EXIT.
118400
118500***************************************************************
118600*  410-SOLAR-FORECAST - SOLAR PEAK AROUND NOON.
118700***************************************************************
118800 410-SOLAR-FORECAST.
118900     IF SCH-HOUR >= 6 AND SCH-HOUR <= 18
119000         COMPUTE SCH-HOUR-DIFF = SCH-HOUR - 12
119100         IF SCH-HOUR-DIFF < ZERO
119200             MULTIPLY -1 BY SCH-HOUR-DIFF
119300         END-IF
119400         COMPUTE SCH-PEAK-FACTOR ROUNDED =
119500             1 - (SCH-HOUR-DIFF / 6)
119600         COMPUTE SCH-PRED-SOLAR ROUNDED =
119700             SCH-PEAK-FACTOR * 100
119800         IF SCH-PRED-SOLAR < ZERO
119900             MOVE ZERO        TO SCH-PRED-SOLAR
120000         END-IF
120100     ELSE
120200         MOVE ZERO            TO SCH-PRED-SOLAR
120300     END-IF.
120400 410-EXIT.
120500     EXIT.
120600
120700***************************************************************
120800*  420-DEMAND-FORECAST - PREDICTOR DEMAND HEURISTIC.
120900***************************************************************
121000 420-DEMAND-FORECAST.
121100     IF SCH-HOUR >= 6 AND SCH-HOUR <= 18
121200         COMPUTE SCH-PRED-DEMAND ROUNDED =
121300             50 + (SCH-PRED-SOLAR * 0.3)
121400     ELSE
121500         MOVE 30              TO SCH-PRED-DEMAND
121600     END-IF.
121700 420-EXIT.
121800     EXIT.
121900
122000***************************************************************
122100*  430-RECOMMENDED-ACTION.
122200***************************************************************
122300 430-RECOMMENDED-ACTION.
122400     EVALUATE TRUE
122500         WHEN SCH-PRED-SOLAR > SCH-PRED-DEMAND * 1.2
122600             MOVE 'CHARGE-BATTERY'   TO SCH-REC-ACTION
122700         WHEN SCH-PRED-SOLAR < SCH-PRED-DEMAND * 0.5
122800             MOVE 'CONSERVE-ENERGY'  TO SCH-REC-ACTION
122900         WHEN OTHER
123000             MOVE 'NORMAL-OPERATION' TO SCH-REC-ACTION
123100     END-EVALUATE.
123200 430-EXIT.
123300     EXIT.
123400
123500 440-WRITE-SCHED-REC.
123600     PERFORM 420-DEMAND-FORECAST THRU 420-EXIT.
123700     PERFORM 430-RECOMMENDED-ACTION THRU 430-EXIT.
123800
123900     MOVE SCH-HOUR            TO WS-SCH-HOUR-O.
124000     MOVE SCH-PRED-SOLAR      TO WS-SCH-SOLAR-O.
124100     MOVE SCH-PRED-DEMAND     TO WS-SCH-DEMAND-O.
124200     MOVE SCH-REC-ACTION      TO WS-SCH-ACTION-O.
124300     WRITE SC-REC FROM WS-SCHEDULE-REC.
124400
124500     IF LINE-COUNT > REPORT-MAX-LINES
124600         PERFORM 010-WRITE-REPORT-HEADERS THRU 010-EXIT
124700     END-IF.
124800
124900     MOVE SCH-HOUR            TO SDL-HOUR.
125000     MOVE SCH-PRED-SOLAR      TO SDL-SOLAR.
125100     MOVE SCH-PRED-DEMAND     TO SDL-DEMAND.
125200     MOVE SCH-REC-ACTION      TO SDL-ACTION.
125300     MOVE SCHED-DETAIL-LINE   TO RPT-REC.
125400     WRITE RPT-REC.
125500     ADD +1                   TO LINE-COUNT.
125600 440-EXIT.
125700     EXIT.
125800
125900***************************************************************
126000*  600-DAILY-REPORT - REPORT UNIT: CONTROL BREAK ON ZONE-ID
126100*  OVER THE ENERGY-HISTORY FILE, IN THE STYLE OF CNTRLBRK.
126200***************************************************************
126300 600-DAILY-REPORT.
126400     MOVE DAILY-HEADER-LINE  TO RPT-REC.
126500     WRITE RPT-REC.
126600     MOVE BLANK-LINE         TO RPT-REC.
126700     WRITE RPT-REC.
126800     MOVE DAILY-COL-LINE     TO RPT-REC.
126900     WRITE RPT-REC.
127000     ADD +3                  TO LINE-COUNT.
127100
127200     PERFORM 610-READ-HISTORY THRU 610-EXIT.
127300
127400     PERFORM 620-PROCESS-HISTORY-REC THRU 620-EXIT
127500             UNTIL NO-MORE-HISTORY.
127600
127700     IF ZB-PREV-ZONE NOT = SPACES
127800         PERFORM 630-WRITE-ZONE-TOTAL THRU 630-EXIT
127900     END-IF.
128000
128100     PERFORM 640-DAILY-GRAND-TOTAL THRU 640-EXIT.
128200 600-EXIT.
128300     EXIT.
128400
128500 610-READ-HISTORY.
128600     READ HISTORY-FILE INTO WS-HISTORY-REC
128700         AT END
128800         MOVE 'N' TO MORE-HISTORY-SW
128900         GO TO 610-EXIT
129000     END-READ.
129100 610-EXIT.
129200     EXIT.
129300
129400 620-PROCESS-HISTORY-REC.
129500     MOVE WS-HIST-ZONE-ID     TO ZB-CURRENT-ZONE.
129600
129700     IF ZB-PREV-ZONE NOT = SPACES
129800             AND ZB-CURRENT-ZONE NOT = ZB-PREV-ZONE
129900         PERFORM 630-WRITE-ZONE-TOTAL THRU 630-EXIT
130000     END-IF.
130100
130200     IF ZB-PREV-ZONE = SPACES
130300         MOVE ZB-CURRENT-ZONE TO ZB-PREV-ZONE
130400     END-IF.
130500*    CR-2214  R.PATE  05/03/99 - A ZERO OR ABSENT OUTPUT-POWER
130600*    READING DOES NOT REPRESENT CONSUMPTION AND MUST NOT BE
130700*    SUMMED INTO THE ZONE OR GRAND TOTAL-CONSUMPTION FIGURES.
130800     IF WS-HIST-OUTPUT-POWER > ZERO
130900         ADD WS-HIST-OUTPUT-POWER TO ZB-ZONE-CONSUMPTION
131000     END-IF.
131100     ADD WS-HIST-BATTERY-PCT  TO ZB-ZONE-BATTERY-SUM.
131200     ADD +1                   TO ZB-ZONE-SAMPLES.
131300
131400     PERFORM 610-READ-HISTORY THRU 610-EXIT.
131500 620-EXIT.
131600     EXIT.
131700
131800 630-WRITE-ZONE-TOTAL.
131900     IF ZB-ZONE-SAMPLES = 0
132000         MOVE ZERO            TO ZB-AVG-BATTERY
132100     ELSE
132200         COMPUTE ZB-AVG-BATTERY ROUNDED =
132300             ZB-ZONE-BATTERY-SUM / ZB-ZONE-SAMPLES
132400     END-IF.
132500
132600     IF LINE-COUNT > REPORT-MAX-LINES
132700         PERFORM 010-WRITE-REPORT-HEADERS THRU 010-EXIT
132800     END-IF.
132900
133000     MOVE ZB-PREV-ZONE        TO DDL-ZONE.
133100     MOVE ZB-ZONE-CONSUMPTION TO DDL-CONSUMPTION.
133200     MOVE ZB-AVG-BATTERY      TO DDL-AVG-BATTERY.
133300     MOVE DAILY-DETAIL-LINE   TO RPT-REC.
133400     WRITE RPT-REC.
133500     ADD +1                   TO LINE-COUNT.
133600
133700     ADD ZB-ZONE-CONSUMPTION  TO ZB-GRAND-CONSUMPTION.
133800     ADD ZB-ZONE-BATTERY-SUM  TO ZB-GRAND-BATTERY-SUM.
133900     ADD ZB-ZONE-SAMPLES      TO ZB-GRAND-SAMPLES.
134000
134100     MOVE ZB-CURRENT-ZONE     TO ZB-PREV-ZONE.
134200     MOVE ZERO TO ZB-ZONE-CONSUMPTION ZB-ZONE-BATTERY-SUM.
134300     MOVE ZERO TO ZB-ZONE-SAMPLES.
134400 630-EXIT.
134500     EXIT.
134600
134700 640-DAILY-GRAND-TOTAL.
134800     IF ZB-GRAND-SAMPLES = 0
134900         MOVE ZERO            TO ZB-AVG-BATTERY
135000     ELSE
135100         COMPUTE ZB-AVG-BATTERY ROUNDED =
135200             ZB-GRAND-BATTERY-SUM / ZB-GRAND-SAMPLES
135300     END-IF.
135400
135500     IF LINE-COUNT > REPORT-MAX-LINES
135600         PERFORM 010-WRITE-REPORT-HEADERS THRU 010-EXIT
135700     END-IF.
135800
135900     MOVE ZB-GRAND-CONSUMPTION TO DGL-CONSUMPTION.
136000     MOVE ZB-AVG-BATTERY       TO DGL-AVG-BATTERY.
136100     MOVE DAILY-GRAND-LINE     TO RPT-REC.
136200     WRITE RPT-REC.
136300     ADD +1                    TO LINE-COUNT.
136400 640-EXIT.
136500     EXIT.
136600
136700 700-WRITE-CONTROL-TOTALS.
136800     MOVE BLANK-LINE          TO RPT-REC.
136900     WRITE RPT-REC.
137000
137100     MOVE SNAPSHOTS-PROCESSED TO TL1-SNAPSHOTS.
137200     MOVE TOTAL-LINE1         TO RPT-REC.
137300     WRITE RPT-REC.
137400
137500     MOVE COMMANDS-ON         TO TL2-COMMANDS-ON.
137600     MOVE TOTAL-LINE2         TO RPT-REC.
137700     WRITE RPT-REC.
137800
137900     MOVE COMMANDS-OFF        TO TL3-COMMANDS-OFF.
138000     MOVE TOTAL-LINE3         TO RPT-REC.
138100     WRITE RPT-REC.
138200
138300     MOVE ALERTS-EMERGENCY    TO TL4-ALERTS-EMER.
138400     MOVE TOTAL-LINE4         TO RPT-REC.
138500     WRITE RPT-REC.
138600
138700     MOVE ALERTS-HIGH         TO TL5-ALERTS-HIGH.
138800     MOVE TOTAL-LINE5         TO RPT-REC.
138900     WRITE RPT-REC.
139000
139100     MOVE ALERTS-MEDIUM       TO TL6-ALERTS-MED.
139200     MOVE TOTAL-LINE6         TO RPT-REC.
139300     WRITE RPT-REC.
139400
139500     MOVE ALERTS-LOW          TO TL7-ALERTS-LOW.
139600     MOVE TOTAL-LINE7         TO RPT-REC.
139700     WRITE RPT-REC.
139800 700-EXIT.
139900     EXIT.
140000
140100 900-CLEANUP.
140200     DISPLAY 'MGRDOPT CLEAN-UP'.
140300     CLOSE SENSORS-FILE.
140400     CLOSE HISTORY-FILE.
140500     CLOSE COMMANDS-FILE.
140600     CLOSE ALERTS-FILE.
140700     CLOSE SCHEDULE-FILE.
140800     CLOSE RUNRPT-FILE.
140900     DISPLAY 'NORMAL END OF JOB'.
141000 900-EXIT.
141100     EXIT.
