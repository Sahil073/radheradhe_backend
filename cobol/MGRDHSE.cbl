000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MGRDHSE.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 03/02/95.
000600 DATE-COMPILED. 03/02/95.
000700 SECURITY. NON-CONFIDENTIAL.
000800***************************************************************
000900*  THIS PROGRAM CREATES THE URJALINK HOUSEHOLD USAGE REPORT.
001000*  REPORT LISTS, FOR EACH HOUSEHOLD REQUEST CARD READ:
001100*    THE ZONES THE HOUSEHOLD MAY DRAW FROM
001200*    HOUSEHOLD CONSUMPTION/GENERATION/NET/EFFICIENCY METRICS
001300*    A STATUS LINE PER ZONE
001400*    A HISTORY SUMMARY PER ZONE (FROM THE ENERGY HISTORY FILE)
001500*    RECOMMENDATION LINES PER ZONE
001600*
001700*  THERE IS ALSO A PARAGRAPH TO VALIDATE A HOUSEHOLD CONTROL
001800*  REQUEST (CAN THIS HOUSEHOLD TURN THIS ZONE ON/OFF)
001900*
002000***************************************************************
002100*  MODIFICATION LOG:
002200*  03/02/95  SAYLES   ORIGINAL PROGRAM FOR SSFRQ-2455 - BUILT
002300*                     FROM THE COURSES TABLE-LOAD/QUERY SHAPE
002400*  09/11/95  SAYLES   ADDED HISTORY SUMMARY SECTION
002500*  04/30/96  SAYLES   ADDED RECOMMENDATION RULES
002600*  02/11/99  RKM      Y2K REVIEW - NO DATE FIELDS ON THE
002700*                     REQUEST CARD - NO CHANGES REQUIRED
002800*  10/08/00  DLW      REPLACED FUNCTION MAX/MIN/MEAN WITH
002900*                     MANUAL ACCUMULATION LOOPS PER SHOP
003000*                     STANDARD SSFRQ-2960 (COMPILER UPGRADE
003100*                     DROPPED INTRINSIC FUNCTION SUPPORT)
003200*  05/14/02  SAYLES   ADDED 700-VALIDATE-CONTROL-REQUEST
003300***************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS NUMERIC-SIGN IS '+', '-'.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT HSEREQ-FILE
004500     ASSIGN TO HSEREQ
004600       ORGANIZATION IS LINE SEQUENTIAL
004700       FILE STATUS IS HRCODE.
004800
004900     SELECT SNAPIN-FILE
005000     ASSIGN TO SNAPIN
005100       ORGANIZATION IS LINE SEQUENTIAL
005200       FILE STATUS IS SNCODE.
005300
005400     SELECT HISTIN-FILE
005500     ASSIGN TO HISTIN
005600       ORGANIZATION IS LINE SEQUENTIAL
005700       FILE STATUS IS HICODE.
005800
005900     SELECT HSERPT-FILE
006000     ASSIGN TO HSERPT
006100       ORGANIZATION IS LINE SEQUENTIAL
006200       FILE STATUS IS RPCODE.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  HSEREQ-FILE
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     DATA RECORD IS HR-REC.
007000 01  HR-REC                       PIC X(14).
007100
007200 FD  SNAPIN-FILE
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     DATA RECORD IS SN-REC.
007600 01  SN-REC                       PIC X(60).
007700
007800 FD  HISTIN-FILE
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     DATA RECORD IS HI-REC.
008200 01  HI-REC                       PIC X(20).
008300
008400 FD  HSERPT-FILE
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 132 CHARACTERS
008800     DATA RECORD IS RPT-REC.
008900 01  RPT-REC                      PIC X(132).
009000
009100 WORKING-STORAGE SECTION.
009200
009300 01  FILE-STATUS-CODES.
009400     05  HRCODE                   PIC X(2).
009500         88  HR-CODE-READ         VALUE SPACES.
009600         88  HR-NO-MORE-DATA      VALUE '10'.
009700     05  SNCODE                   PIC X(2).
009800         88  SN-CODE-READ         VALUE SPACES.
009900         88  SN-NO-MORE-DATA      VALUE '10'.
010000     05  HICODE                   PIC X(2).
010100         88  HI-CODE-READ         VALUE SPACES.
010200         88  HI-NO-MORE-DATA      VALUE '10'.
010300     05  RPCODE                   PIC X(2).
010400         88  RP-CODE-WRITE        VALUE SPACES.
010500
010600 77  MORE-REQUESTS-SW             PIC X(1) VALUE SPACE.
010700     88  NO-MORE-REQUESTS         VALUE 'N'.
010800 77  WS-SUB                       PIC 9(01) COMP VALUE 0.
010900 77  WS-ZSUB                      PIC 9(01) COMP VALUE 0.
011000 77  LINE-COUNT                   PIC 9(02) VALUE 0.
011100 77  REPORT-MAX-LINES             PIC 9(02) VALUE 55.
011200
011300     COPY ZONECFG.
011400
011500*** CURRENT SNAPSHOT - FOUR SENSOR RECORDS, ZONE1 THRU ZONE4,
011600*** SAME SHAPE AS THE OPTIMIZER'S SNAP-TABLE (MGRDOPT)
011700 01  SNAP-TABLE.
011800     05  SNAP-ENTRY OCCURS 4 TIMES INDEXED BY SNAP-IDX.
011900         10  SNAP-SENSOR-REC      PIC X(60).
012000         10  SNAP-SENSOR-REC-R REDEFINES SNAP-SENSOR-REC.
012100             15  SNAP-SNAPSHOT-ID     PIC 9(04).
012200             15  SNAP-ZONE-ID         PIC X(05).
012300             15  SNAP-TIMESTAMP-HH    PIC 9(02).
012400             15  SNAP-DAY-OF-WEEK     PIC 9(01).
012500             15  SNAP-BATTERY-VOLTAGE PIC S9(02)V9(02).
012600             15  SNAP-BATTERY-PCT     PIC S9(03)V9(02).
012700             15  SNAP-INPUT-POWER     PIC S9(04)V9(02).
012800             15  SNAP-OUTPUT-POWER    PIC S9(04)V9(02).
012900             15  SNAP-SOLAR-GEN       PIC S9(04)V9(02).
013000             15  SNAP-RELAY-STATE     PIC X(01).
013100             15  SNAP-DATA-AGE-MIN    PIC 9(03)V9(01).
013200             15  FILLER               PIC X(16).
013300         10  SNAP-EFFICIENCY         PIC S9(01)V9(03) COMP-3.
013400
013500 77  MORE-HISTORY-SW               PIC X(1) VALUE 'Y'.
013600     88  NO-MORE-HISTORY           VALUE 'N'.
013700
013800***  HOUSEHOLD REQUEST CARD
013900 01  WS-HOUSEHOLD-REQUEST.
014000     05  HR-HOUSEHOLD-ID          PIC X(04).
014100     05  HR-HOUSEHOLD-ID-R REDEFINES HR-HOUSEHOLD-ID.
014200         10  HR-HOUSEHOLD-PFX     PIC X(01).
014300         10  HR-HOUSEHOLD-SEQ     PIC 9(03).
014400     05  HR-CTL-ZONE-ID           PIC X(05).
014500     05  HR-CTL-ACTION            PIC X(03).
014600     05  FILLER                   PIC X(02).
014700
014800***  HOUSEHOLD ZONE-ACCESS TABLE - FIXED, NEVER CHANGES
014900 01  HOUSEHOLD-ZONE-TABLE.
015000     05  HZ-ENTRY-1.
015100         10  FILLER               PIC X(04) VALUE 'H001'.
015200         10  FILLER                          VALUE 3.
015300             15  FILLER           PIC 9(01).
015400         10  FILLER               PIC X(05) VALUE 'Zone2'.
015500         10  FILLER               PIC X(05) VALUE 'Zone3'.
015600         10  FILLER               PIC X(05) VALUE 'Zone4'.
015700     05  HZ-ENTRY-2.
015800         10  FILLER               PIC X(04) VALUE 'H002'.
015900         10  FILLER                          VALUE 2.
016000             15  FILLER           PIC 9(01).
016100         10  FILLER               PIC X(05) VALUE 'Zone3'.
016200         10  FILLER               PIC X(05) VALUE 'Zone4'.
016300         10  FILLER               PIC X(05) VALUE SPACES.
016400     05  HZ-ENTRY-3.
016500         10  FILLER               PIC X(04) VALUE 'H003'.
016600         10  FILLER                          VALUE 1.
016700             15  FILLER           PIC 9(01).
016800         10  FILLER               PIC X(05) VALUE 'Zone4'.
016900         10  FILLER               PIC X(05) VALUE SPACES.
017000         10  FILLER               PIC X(05) VALUE SPACES.
017100
017200 01  HOUSEHOLD-ZONE-TABLE-R REDEFINES HOUSEHOLD-ZONE-TABLE.
017300     05  HZ-ENTRY OCCURS 3 TIMES INDEXED BY HZ-IDX.
017400         10  HZ-HOUSEHOLD-ID      PIC X(04).
017500         10  HZ-ZONE-COUNT        PIC 9(01).
017600         10  HZ-ZONE-LIST OCCURS 3 TIMES INDEXED BY HZ-ZIDX.
017700             15  HZ-ZONE-NAME     PIC X(05).
017800
017900 01  EFFICIENCY-WORK-AREA.
018000     05  WS-POWER-EFF             PIC S9(01)V9(03) COMP-3.
018100     05  WS-VOLTAGE-FACTOR        PIC S9(01)V9(03) COMP-3.
018200     05  WS-EFFICIENCY            PIC S9(01)V9(03) COMP-3.
018300     05  FILLER                   PIC X(04).
018400
018500 01  HOUSEHOLD-WORK-AREA.
018600     05  HH-FOUND-SW              PIC X(01) VALUE 'N'.
018700         88  HH-FOUND             VALUE 'Y'.
018800     05  HH-ZONE-COUNT            PIC 9(01) COMP.
018900     05  HH-TOTAL-CONSUMPTION     PIC S9(5)V9(02) COMP-3.
019000     05  HH-TOTAL-GENERATION      PIC S9(5)V9(02) COMP-3.
019100     05  HH-NET                   PIC S9(5)V9(02) COMP-3.
019200     05  HH-AVG-BATTERY           PIC S9(3)V9(02) COMP-3.
019300     05  HH-ACTIVE-ZONES          PIC 9(01) COMP.
019400     05  HH-EFFICIENCY-PCT        PIC S9(3)V9(02) COMP-3.
019500     05  FILLER                   PIC X(04).
019600
019700 01  ZONE-STATUS-WORK-AREA.
019800     05  ZS-STATUS-TEXT           PIC X(18).
019900     05  FILLER                   PIC X(02).
020000
020100*** HISTORY SUMMARY ACCUMULATORS, ONE ENTRY PER HOUSEHOLD ZONE
020200 01  HISTORY-SUMMARY-TABLE.
020300     05  HS-ENTRY OCCURS 3 TIMES INDEXED BY HS-IDX.
020400         10  HS-ZONE-ID           PIC X(05).
020500         10  HS-SUM-CONSUMPTION   PIC S9(6)V9(02) COMP-3.
020600         10  HS-MAX-CONSUMPTION   PIC S9(4)V9(02) COMP-3.
020700         10  HS-MIN-BATTERY       PIC S9(3)V9(02) COMP-3.
020800         10  HS-SUM-BATTERY       PIC S9(6)V9(02) COMP-3.
020900         10  HS-SAMPLE-COUNT      PIC 9(03) COMP.
021000         10  FILLER               PIC X(03).
021100
021200 01  WS-HISTORY-REC.
021300     05  WS-HIST-ZONE-ID          PIC X(05).
021400     05  WS-HIST-HOUR             PIC 9(02).
021500     05  WS-HIST-OUTPUT-POWER     PIC S9(4)V9(02).
021600     05  WS-HIST-BATTERY-PCT      PIC S9(3)V9(02).
021700     05  FILLER                   PIC X(02).
021800
021900 01  WS-HISTORY-REC-R REDEFINES WS-HISTORY-REC.
022000     05  WS-HIST-RAW-LINE         PIC X(20).
022100
022200 01  RECOMMEND-WORK-AREA.
022300     05  RC-PRIORITY              PIC X(06).
022400     05  RC-MESSAGE               PIC X(30).
022500     05  FILLER                   PIC X(04).
022600
022700*** WORKING STORAGE FOR THE REPORT
022800 01  BLANK-LINE                   PIC X(132) VALUE SPACES.
022900
023000 01  HEADER-LINE1.
023100     05  FILLER                   PIC X(14) VALUE 'HOUSEHOLD: '.
023200     05  HL1-HOUSEHOLD-ID         PIC X(04).
023300     05  FILLER                   PIC X(40) VALUE SPACES.
023400     05  FILLER                   PIC X(30) VALUE
023500             'URJALINK HOUSEHOLD USAGE RPT'.
023600     05  FILLER                   PIC X(44) VALUE SPACES.
023700
023800 01  METRICS-LINE1.
023900     05  FILLER                   PIC X(22) VALUE
024000             'TOTAL CONSUMPTION: '.
024100     05  ML1-CONSUMPTION          PIC ZZZZ9.99.
024200     05  FILLER                   PIC X(4) VALUE SPACES.
024300     05  FILLER                   PIC X(20) VALUE
024400             'TOTAL GENERATION: '.
024500     05  ML1-GENERATION           PIC ZZZZ9.99.
024600     05  FILLER                   PIC X(77) VALUE SPACES.
024700
024800 01  METRICS-LINE2.
024900     05  FILLER                   PIC X(22) VALUE
025000             'NET: '.
025100     05  ML2-NET                  PIC -ZZZZ9.99.
025200     05  FILLER                   PIC X(4) VALUE SPACES.
025300     05  FILLER                   PIC X(20) VALUE
025400             'AVG BATTERY: '.
025500     05  ML2-AVG-BATTERY          PIC ZZ9.99.
025600     05  FILLER                   PIC X(3) VALUE SPACES.
025700     05  FILLER                   PIC X(13) VALUE
025800             'EFFICIENCY %:'.
025900     05  ML2-EFFICIENCY           PIC ZZ9.99.
026000     05  FILLER                   PIC X(58) VALUE SPACES.
026100
026200 01  ZONE-STATUS-LINE.
026300     05  FILLER                   PIC X(06) VALUE 'ZONE '.
026400     05  ZSL-ZONE-ID              PIC X(05).
026500     05  FILLER                   PIC X(02) VALUE SPACES.
026600     05  ZSL-STATUS               PIC X(18).
026700     05  FILLER                   PIC X(101) VALUE SPACES.
026800
026900 01  HIST-SUMMARY-HDR-LINE.
027000     05  FILLER                   PIC X(33) VALUE
027100             'ZONE HISTORY SUMMARY'.
027200     05  FILLER                   PIC X(99) VALUE SPACES.
027300
027400 01  HIST-SUMMARY-COL-LINE.
027500     05  FILLER                   PIC X(5) VALUE 'ZONE'.
027600     05  FILLER                   PIC X(3) VALUE SPACES.
027700     05  FILLER                   PIC X(8) VALUE 'AVG-CON'.
027800     05  FILLER                   PIC X(3) VALUE SPACES.
027900     05  FILLER                   PIC X(8) VALUE 'MAX-CON'.
028000     05  FILLER                   PIC X(3) VALUE SPACES.
028100     05  FILLER                   PIC X(8) VALUE 'MIN-BAT'.
028200     05  FILLER                   PIC X(3) VALUE SPACES.
028300     05  FILLER                   PIC X(8) VALUE 'AVG-BAT'.
028400     05  FILLER                   PIC X(3) VALUE SPACES.
028500     05  FILLER                   PIC X(9) VALUE 'SAMPLES'.
028600     05  FILLER                   PIC X(75) VALUE SPACES.
028700
028800 01  HIST-SUMMARY-DETAIL-LINE.
028900     05  HSL-ZONE-ID              PIC X(05).
029000     05  FILLER                   PIC X(3) VALUE SPACES.
029100     05  HSL-AVG-CONSUMPTION      PIC ZZZ9.99.
029200     05  FILLER                   PIC X(3) VALUE SPACES.
029300     05  HSL-MAX-CONSUMPTION      PIC ZZZ9.99.
029400     05  FILLER                   PIC X(3) VALUE SPACES.
029500     05  HSL-MIN-BATTERY          PIC ZZ9.99.
029600     05  FILLER                   PIC X(3) VALUE SPACES.
029700     05  HSL-AVG-BATTERY          PIC ZZ9.99.
029800     05  FILLER                   PIC X(4) VALUE SPACES.
029900     05  HSL-SAMPLE-COUNT         PIC ZZ9.
030000     05  FILLER                   PIC X(86) VALUE SPACES.
030100
030200 01  RECOMMEND-LINE.
030300     05  RL-ZONE-ID               PIC X(05).
030400     05  FILLER                   PIC X(02) VALUE SPACES.
030500     05  RL-PRIORITY              PIC X(06).
030600     05  FILLER                   PIC X(02) VALUE SPACES.
030700     05  RL-MESSAGE               PIC X(30).
030800     05  FILLER                   PIC X(87) VALUE SPACES.
030900
031000 01  CONTROL-RESULT-LINE.
031100     05  FILLER                   PIC X(20) VALUE
031200             'CONTROL REQUEST: '.
031300     05  CRL-ZONE-ID              PIC X(05).
031400     05  FILLER                   PIC X(01) VALUE SPACE.
031500     05  CRL-ACTION               PIC X(03).
031600     05  FILLER                   PIC X(03) VALUE SPACES.
031700     05  FILLER                   PIC X(09) VALUE 'RESULT: '.
031800     05  CRL-RESULT               PIC X(16).
031900     05  FILLER                   PIC X(91) VALUE SPACES.
032000
032100 PROCEDURE DIVISION.
032200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
032300     PERFORM 300-PROCESS-REQUEST THRU 300-EXIT
032400             UNTIL NO-MORE-REQUESTS.
032500     PERFORM 900-CLEANUP THRU 900-EXIT.
032600     MOVE +0 TO RETURN-CODE.
032700     GOBACK.
032800
032900 000-HOUSEKEEPING.
033000     DISPLAY 'MGRDHSE HOUSEKEEPING'.
033100     OPEN INPUT HSEREQ-FILE.
033200     OPEN INPUT SNAPIN-FILE.
033300     OPEN INPUT HISTIN-FILE.
033400     OPEN OUTPUT HSERPT-FILE.
033500
033600     PERFORM 110-READ-HSEREQ THRU 110-EXIT.
033700 000-EXIT.
033800     EXIT.
033900
034000 110-READ-HSEREQ.
034100     READ HSEREQ-FILE INTO WS-HOUSEHOLD-REQUEST
034200         AT END
034300         MOVE 'N' TO MORE-REQUESTS-SW
034400         GO TO 110-EXIT
034500     END-READ.
034600 110-EXIT.
034700     EXIT.
034800
034900 300-PROCESS-REQUEST.
035000     PERFORM 120-LOAD-SNAPSHOT THRU 120-EXIT.
035100     PERFORM 200-RESOLVE-HOUSEHOLD-ZONES THRU 200-EXIT.
035200
035300     IF HH-FOUND
035400         MOVE HEADER-LINE1       TO RPT-REC
035500         MOVE HR-HOUSEHOLD-ID    TO HL1-HOUSEHOLD-ID
035600         MOVE HEADER-LINE1       TO RPT-REC
035700         WRITE RPT-REC
035800         MOVE BLANK-LINE         TO RPT-REC
035900         WRITE RPT-REC
036000         MOVE +2                 TO LINE-COUNT
036100
036200         PERFORM 300-HOUSEHOLD-METRICS THRU 300A-EXIT
036300         PERFORM 320-ZONE-STATUS-TEXT THRU 320-EXIT
036400                 VARYING WS-ZSUB FROM 1 BY 1
036500                 UNTIL WS-ZSUB > HH-ZONE-COUNT
036600         PERFORM 400-HISTORY-SUMMARY THRU 400-EXIT
036700         PERFORM 500-RECOMMENDATIONS THRU 500-EXIT
036800                 VARYING WS-ZSUB FROM 1 BY 1
036900                 UNTIL WS-ZSUB > HH-ZONE-COUNT
037000         PERFORM 700-VALIDATE-CONTROL-REQUEST THRU 700-EXIT
037100     ELSE
037200         MOVE HEADER-LINE1       TO RPT-REC
037300         MOVE HR-HOUSEHOLD-ID    TO HL1-HOUSEHOLD-ID
037400         MOVE HEADER-LINE1       TO RPT-REC
037500         WRITE RPT-REC
037600         MOVE 'UNKNOWN HOUSEHOLD - NO ZONES ASSIGNED' TO RPT-REC
037700         WRITE RPT-REC
037800     END-IF.
037900
038000     PERFORM 110-READ-HSEREQ THRU 110-EXIT.
038100 300-EXIT.
038200     EXIT.
038300
038400 120-LOAD-SNAPSHOT.
038500     SET SNAP-IDX TO 1.
038600     PERFORM 121-READ-ONE-SENSOR THRU 121-EXIT
038700             VARYING SNAP-IDX FROM 1 BY 1 UNTIL SNAP-IDX > 4.
038800 120-EXIT.
038900     EXIT.
039000
039100 121-READ-ONE-SENSOR.
039200     READ SNAPIN-FILE INTO SNAP-SENSOR-REC-R(SNAP-IDX)
039300         AT END
039400         CONTINUE
039500     END-READ.
039600     PERFORM 460-COMPUTE-EFFICIENCY THRU 460-EXIT.
039700     MOVE WS-EFFICIENCY TO SNAP-EFFICIENCY(SNAP-IDX).
039800 121-EXIT.
039900     EXIT.
040000
040100***************************************************************
040200*  460-COMPUTE-EFFICIENCY - SAME BLEND AS MGRDOPT 335.
040300***************************************************************
040400 460-COMPUTE-EFFICIENCY.
040500     IF SNAP-INPUT-POWER(SNAP-IDX) NOT > ZERO
040600         MOVE ZERO            TO WS-EFFICIENCY
040700         GO TO 460-EXIT
040800     END-IF.
040900
041000     COMPUTE WS-POWER-EFF ROUNDED =
041100         SNAP-OUTPUT-POWER(SNAP-IDX) / SNAP-INPUT-POWER(SNAP-IDX).
041200     IF WS-POWER-EFF > 1.0
041300         MOVE 1.0             TO WS-POWER-EFF
041400     END-IF.
041500
041600     COMPUTE WS-VOLTAGE-FACTOR ROUNDED =
041700         SNAP-BATTERY-VOLTAGE(SNAP-IDX) / 12.6.
041800     IF WS-VOLTAGE-FACTOR > 1.0
041900         MOVE 1.0             TO WS-VOLTAGE-FACTOR
042000     END-IF.
042100
042200     COMPUTE WS-EFFICIENCY ROUNDED =
042300         (WS-POWER-EFF * 0.7) + (WS-VOLTAGE-FACTOR * 0.3).
042400 460-EXIT.
042500     EXIT.
042600
042700***************************************************************
042800*  200-RESOLVE-HOUSEHOLD-ZONES - SEARCH THE FIXED TABLE FOR
042900*  THIS HOUSEHOLD; BUILD THE WORKING ZONE LIST.
043000***************************************************************
043100 200-RESOLVE-HOUSEHOLD-ZONES.
043200     MOVE 'N' TO HH-FOUND-SW.
043300     MOVE ZERO TO HH-ZONE-COUNT.
043400     SET HZ-IDX TO 1.
043500     SEARCH HZ-ENTRY
043600     AT END
043700        CONTINUE
043800     WHEN HZ-HOUSEHOLD-ID(HZ-IDX) = HR-HOUSEHOLD-ID
043900        MOVE 'Y' TO HH-FOUND-SW
044000        MOVE HZ-ZONE-COUNT(HZ-IDX) TO HH-ZONE-COUNT
044100     END-SEARCH.
044200 200-EXIT.
044300     EXIT.
044400
044500***************************************************************
044600*  450-FIND-SNAP-ZONE - LOCATES SNAP-TABLE ENTRY FOR A GIVEN
044700*  ZONE-ID; LEAVES SNAP-IDX POSITIONED ON THE MATCH, OR 0 IF
044800*  NONE FOUND.
044900***************************************************************
045000 450-FIND-SNAP-ZONE.
045100     SET SNAP-IDX TO 1.
045200     SEARCH SNAP-ENTRY
045300     AT END
045400        SET SNAP-IDX TO 0
045500     WHEN SNAP-ZONE-ID(SNAP-IDX) = HZ-ZONE-NAME(HZ-IDX, WS-ZSUB)
045600        CONTINUE
045700     END-SEARCH.
045800 450-EXIT.
045900     EXIT.
046000
046100***************************************************************
046200*  300-HOUSEHOLD-METRICS - SUMS THE HOUSEHOLD'S ZONES OVER THE
046300*  CURRENT SNAPSHOT.
046400***************************************************************
046500 300-HOUSEHOLD-METRICS.
046600     MOVE ZERO TO HH-TOTAL-CONSUMPTION HH-TOTAL-GENERATION
046700                  HH-NET HH-AVG-BATTERY HH-ACTIVE-ZONES
046800                  HH-EFFICIENCY-PCT.
046900
047000     PERFORM 301-ACCUM-ONE-HH-ZONE THRU 301-EXIT
047100             VARYING WS-ZSUB FROM 1 BY 1
047200             UNTIL WS-ZSUB > HH-ZONE-COUNT.
047300
047400     IF HH-ZONE-COUNT > 0
047500         COMPUTE HH-AVG-BATTERY ROUNDED =
047600             HH-AVG-BATTERY / HH-ZONE-COUNT
047700     END-IF.
047800
047900     COMPUTE HH-NET ROUNDED =
048000         HH-TOTAL-GENERATION - HH-TOTAL-CONSUMPTION.
048100
048200     IF HH-TOTAL-GENERATION NOT > ZERO
048300         MOVE ZERO TO HH-EFFICIENCY-PCT
048400     ELSE
048500         COMPUTE HH-EFFICIENCY-PCT ROUNDED =
048600             HH-TOTAL-CONSUMPTION / HH-TOTAL-GENERATION * 100
048700     END-IF.
048800
048900     MOVE HH-TOTAL-CONSUMPTION TO ML1-CONSUMPTION.
049000     MOVE HH-TOTAL-GENERATION  TO ML1-GENERATION.
049100     MOVE METRICS-LINE1        TO RPT-REC.
049200     WRITE RPT-REC.
049300
049400     MOVE HH-NET               TO ML2-NET.
049500     MOVE HH-AVG-BATTERY       TO ML2-AVG-BATTERY.
049600     MOVE HH-EFFICIENCY-PCT    TO ML2-EFFICIENCY.
049700     MOVE METRICS-LINE2        TO RPT-REC.
049800     WRITE RPT-REC.
049900
050000     MOVE BLANK-LINE           TO RPT-REC.
050100     WRITE RPT-REC.
050200     ADD +3                    TO LINE-COUNT.
050300 300A-EXIT.
050400     EXIT.
050500
050600 301-ACCUM-ONE-HH-ZONE.
050700     PERFORM 450-FIND-SNAP-ZONE THRU 450-EXIT.
050800     IF SNAP-IDX = 0
050900         GO TO 301-EXIT
051000     END-IF.
051100
051200     ADD SNAP-OUTPUT-POWER(SNAP-IDX)    TO HH-TOTAL-CONSUMPTION.
051300     ADD SNAP-INPUT-POWER(SNAP-IDX)     TO HH-TOTAL-GENERATION.
051400     ADD SNAP-SOLAR-GEN(SNAP-IDX)       TO HH-TOTAL-GENERATION.
051500     ADD SNAP-BATTERY-PCT(SNAP-IDX)     TO HH-AVG-BATTERY.
051600     IF SNAP-RELAY-STATE(SNAP-IDX) = '1'
051700         ADD +1                         TO HH-ACTIVE-ZONES
051800     END-IF.
051900 301-EXIT.
052000     EXIT.
052100
052200***************************************************************
052300*  320-ZONE-STATUS-TEXT.
052400***************************************************************
052500 320-ZONE-STATUS-TEXT.
052600     PERFORM 450-FIND-SNAP-ZONE THRU 450-EXIT.
052700     IF SNAP-IDX = 0
052800         GO TO 320-EXIT
052900     END-IF.
053000
053100     EVALUATE TRUE
053200         WHEN SNAP-RELAY-STATE(SNAP-IDX) = '0'
053300             MOVE 'OFF'                 TO ZS-STATUS-TEXT
053400         WHEN SNAP-BATTERY-PCT(SNAP-IDX) < 10
053500             MOVE 'ON (LOW BATTERY)'     TO ZS-STATUS-TEXT
053600         WHEN SNAP-BATTERY-PCT(SNAP-IDX) < 20
053700             MOVE 'ON (BATTERY WARNING)' TO ZS-STATUS-TEXT
053800         WHEN OTHER
053900             MOVE 'ON (NORMAL)'          TO ZS-STATUS-TEXT
054000     END-EVALUATE.
054100
054200     IF LINE-COUNT > REPORT-MAX-LINES
054300         MOVE BLANK-LINE        TO RPT-REC
054400         WRITE RPT-REC
054500     END-IF.
054600
054700     MOVE HZ-ZONE-NAME(HZ-IDX, WS-ZSUB) TO ZSL-ZONE-ID.
054800     MOVE ZS-STATUS-TEXT                TO ZSL-STATUS.
054900     MOVE ZONE-STATUS-LINE              TO RPT-REC.
055000     WRITE RPT-REC.
055100     ADD +1                             TO LINE-COUNT.
055200 320-EXIT.
055300     EXIT.
055400
055500***************************************************************
055600*  400-HISTORY-SUMMARY - READS THE ENERGY HISTORY FILE AND
055700*  ACCUMULATES AVERAGE/MAX CONSUMPTION AND MIN/AVERAGE BATTERY
055800*  PER HOUSEHOLD ZONE, WITHOUT INTRINSIC FUNCTIONS.
055900***************************************************************
056000 400-HISTORY-SUMMARY.
056100     PERFORM 401-INIT-HIST-SUMMARY THRU 401-EXIT
056200             VARYING WS-ZSUB FROM 1 BY 1
056300             UNTIL WS-ZSUB > HH-ZONE-COUNT.
056400
056500     PERFORM 410-READ-HISTIN THRU 410-EXIT.
056600     PERFORM 420-ACCUM-HISTORY-REC THRU 420-EXIT
056700             UNTIL NO-MORE-HISTORY OR HI-NO-MORE-DATA.
056800
056900     MOVE HIST-SUMMARY-HDR-LINE TO RPT-REC.
057000     WRITE RPT-REC.
057100     MOVE HIST-SUMMARY-COL-LINE TO RPT-REC.
057200     WRITE RPT-REC.
057300     ADD +2                     TO LINE-COUNT.
057400
057500     PERFORM 430-WRITE-HIST-SUMMARY THRU 430-EXIT
057600             VARYING WS-ZSUB FROM 1 BY 1
057700             UNTIL WS-ZSUB > HH-ZONE-COUNT.
057800
057900     MOVE BLANK-LINE            TO RPT-REC.
058000     WRITE RPT-REC.
058100     ADD +1                     TO LINE-COUNT.
058200 400-EXIT.
058300     EXIT.
058400
058500 401-INIT-HIST-SUMMARY.
058600     SET HS-IDX TO WS-ZSUB.
058700     MOVE HZ-ZONE-NAME(HZ-IDX, WS-ZSUB) TO HS-ZONE-ID(HS-IDX).
058800     MOVE ZERO TO HS-SUM-CONSUMPTION(HS-IDX)
058900                  HS-MAX-CONSUMPTION(HS-IDX)
059000                  HS-MIN-BATTERY(HS-IDX)
059100                  HS-SUM-BATTERY(HS-IDX)
059200                  HS-SAMPLE-COUNT(HS-IDX).
059300 401-EXIT.
059400     EXIT.
059500
059600 410-READ-HISTIN.
059700     MOVE 'Y' TO MORE-HISTORY-SW.
059800     READ HISTIN-FILE INTO WS-HISTORY-REC
059900         AT END
060000         MOVE 'N' TO MORE-HISTORY-SW
060100         GO TO 410-EXIT
060200     END-READ.
060300 410-EXIT.
060400     EXIT.
060500
060600 420-ACCUM-HISTORY-REC.
060700     SET HS-IDX TO 1.
060800     SEARCH HS-ENTRY
060900     AT END
061000        CONTINUE
061100     WHEN HS-ZONE-ID(HS-IDX) = WS-HIST-ZONE-ID
061200        PERFORM 421-APPLY-HIST-SAMPLE THRU 421-EXIT
061300     END-SEARCH.
061400
061500     PERFORM 410-READ-HISTIN THRU 410-EXIT.
061600 420-EXIT.
061700     EXIT.
061800
061900 421-APPLY-HIST-SAMPLE.
062000     IF HS-SAMPLE-COUNT(HS-IDX) = 0
062100         MOVE WS-HIST-BATTERY-PCT TO HS-MIN-BATTERY(HS-IDX)
062200     ELSE
062300         IF WS-HIST-BATTERY-PCT < HS-MIN-BATTERY(HS-IDX)
062400             MOVE WS-HIST-BATTERY-PCT TO HS-MIN-BATTERY(HS-IDX)
062500         END-IF
062600     END-IF.
062700
062800     IF WS-HIST-OUTPUT-POWER > HS-MAX-CONSUMPTION(HS-IDX)
062900         MOVE WS-HIST-OUTPUT-POWER TO HS-MAX-CONSUMPTION(HS-IDX)
063000     END-IF.
063100
063200     ADD WS-HIST-OUTPUT-POWER TO HS-SUM-CONSUMPTION(HS-IDX).
063300     ADD WS-HIST-BATTERY-PCT  TO HS-SUM-BATTERY(HS-IDX).
063400     ADD +1                   TO HS-SAMPLE-COUNT(HS-IDX).
063500 421-EXIT.
063600     EXIT.
063700
063800 430-WRITE-HIST-SUMMARY.
063900     SET HS-IDX TO WS-ZSUB.
064000
064100     IF HS-SAMPLE-COUNT(HS-IDX) = 0
064200         MOVE ZERO TO HSL-AVG-CONSUMPTION HSL-MAX-CONSUMPTION
064300                      HSL-MIN-BATTERY HSL-AVG-BATTERY
064400         MOVE ZERO TO HSL-SAMPLE-COUNT
064500     ELSE
064600         COMPUTE HSL-AVG-CONSUMPTION ROUNDED =
064700             HS-SUM-CONSUMPTION(HS-IDX) / HS-SAMPLE-COUNT(HS-IDX)
064800         MOVE HS-MAX-CONSUMPTION(HS-IDX) TO HSL-MAX-CONSUMPTION
064900         MOVE HS-MIN-BATTERY(HS-IDX)     TO HSL-MIN-BATTERY
065000         COMPUTE HSL-AVG-BATTERY ROUNDED =
065100             HS-SUM-BATTERY(HS-IDX) / HS-SAMPLE-COUNT(HS-IDX)
065200         MOVE HS-SAMPLE-COUNT(HS-IDX)    TO HSL-SAMPLE-COUNT
065300     END-IF.
065400
065500     MOVE HS-ZONE-ID(HS-IDX)  TO HSL-ZONE-ID.
065600     MOVE HIST-SUMMARY-DETAIL-LINE TO RPT-REC.
065700     WRITE RPT-REC.
065800     ADD +1                    TO LINE-COUNT.
065900 430-EXIT.
066000     EXIT.
066100
066200***************************************************************
066300*  500-RECOMMENDATIONS.
066400***************************************************************
066500 500-RECOMMENDATIONS.
066600     PERFORM 450-FIND-SNAP-ZONE THRU 450-EXIT.
066700     IF SNAP-IDX = 0
066800         GO TO 500-EXIT
066900     END-IF.
067000
067100     SET ZC-IDX TO 1.
067200     SEARCH ZC-ZONE-CFG
067300     AT END
067400        CONTINUE
067500     WHEN ZC-ZONE-ID(ZC-IDX) = SNAP-ZONE-ID(SNAP-IDX)
067600        CONTINUE
067700     END-SEARCH.
067800
067900     IF SNAP-EFFICIENCY(SNAP-IDX) < 0.6
068000             AND SNAP-RELAY-STATE(SNAP-IDX) = '1'
068100         MOVE 'MEDIUM'     TO RC-PRIORITY
068200         MOVE 'low efficiency, consider OFF' TO RC-MESSAGE
068300         PERFORM 510-WRITE-RECOMMEND THRU 510-EXIT
068400     END-IF.
068500
068600     IF SNAP-OUTPUT-POWER(SNAP-IDX) > 50
068700         MOVE 'LOW   '     TO RC-PRIORITY
068800         MOVE 'high consumption'           TO RC-MESSAGE
068900         PERFORM 510-WRITE-RECOMMEND THRU 510-EXIT
069000     END-IF.
069100
069200     IF SNAP-BATTERY-PCT(SNAP-IDX) < 20
069300             AND (ZC-ZONE-TYPE(ZC-IDX) = 'NON-CRITICAL'
069400                  OR ZC-ZONE-TYPE(ZC-IDX) = 'DEFERRABLE')
069500         MOVE 'HIGH  '     TO RC-PRIORITY
069600         MOVE 'defer usage'                TO RC-MESSAGE
069700         PERFORM 510-WRITE-RECOMMEND THRU 510-EXIT
069800     END-IF.
069900 500-EXIT.
070000     EXIT.
070100
070200 510-WRITE-RECOMMEND.
070300     IF LINE-COUNT > REPORT-MAX-LINES
070400         MOVE BLANK-LINE    TO RPT-REC
070500         WRITE RPT-REC
070600     END-IF.
070700
070800     MOVE SNAP-ZONE-ID(SNAP-IDX) TO RL-ZONE-ID.
070900     MOVE RC-PRIORITY            TO RL-PRIORITY.
071000     MOVE RC-MESSAGE             TO RL-MESSAGE.
071100     MOVE RECOMMEND-LINE         TO RPT-REC.
071200     WRITE RPT-REC.
071300     ADD +1                      TO LINE-COUNT.
071400 510-EXIT.
071500     EXIT.
071600
071700***************************************************************
071800*  700-VALIDATE-CONTROL-REQUEST - ANSWERS THE "CAN THIS
071900*  HOUSEHOLD CONTROL THIS ZONE" QUERY FOR THE CURRENT REQUEST
072000*  CARD, IN THE SPIRIT OF THE OLD 700-QUERY-TABLE PARAGRAPH.
072100***************************************************************
072200 700-VALIDATE-CONTROL-REQUEST.
072300     IF HR-CTL-ZONE-ID = SPACES
072400         GO TO 700-EXIT
072500     END-IF.
072600
072700     MOVE 'N' TO HH-FOUND-SW.
072800     PERFORM 702-CHECK-ONE-HH-ZONE THRU 702-EXIT
072900             VARYING HZ-ZIDX FROM 1 BY 1
073000             UNTIL HZ-ZIDX > HH-ZONE-COUNT.
073100
073200     MOVE HR-CTL-ZONE-ID     TO CRL-ZONE-ID.
073300     MOVE HR-CTL-ACTION      TO CRL-ACTION.
073400
073500     IF NOT HH-FOUND
073600         MOVE 'DENIED ACCESS'   TO CRL-RESULT
073700         GO TO 701-WRITE-CONTROL-RESULT
073800     END-IF.
073900
074000     SET ZC-IDX TO 1.
074100     SEARCH ZC-ZONE-CFG
074200     AT END
074300        CONTINUE
074400     WHEN ZC-ZONE-ID(ZC-IDX) = HR-CTL-ZONE-ID
074500        CONTINUE
074600     END-SEARCH.
074700
074800     IF ZC-ZONE-TYPE(ZC-IDX) = 'CRITICAL'
074900         MOVE 'DENIED CRITICAL' TO CRL-RESULT
075000         GO TO 701-WRITE-CONTROL-RESULT
075100     END-IF.
075200
075300     PERFORM 450-FIND-SNAP-ZONE THRU 450-EXIT.
075400
075500     IF HR-CTL-ACTION = 'ON '
075600             AND SNAP-IDX NOT = 0
075700             AND SNAP-BATTERY-PCT(SNAP-IDX) < 20
075800         MOVE 'DENIED LOW-BATTERY' TO CRL-RESULT
075900         GO TO 701-WRITE-CONTROL-RESULT
076000     END-IF.
076100
076200     MOVE 'ALLOWED'          TO CRL-RESULT.
076300
076400 701-WRITE-CONTROL-RESULT.
076500     MOVE CONTROL-RESULT-LINE TO RPT-REC.
076600     WRITE RPT-REC.
076700     ADD +1                   TO LINE-COUNT.
076800 700-EXIT.
076900     EXIT.
077000
077100 702-CHECK-ONE-HH-ZONE.
077200     IF HZ-ZONE-NAME(HZ-IDX, HZ-ZIDX) = HR-CTL-ZONE-ID
077300         MOVE 'Y' TO HH-FOUND-SW
077400     END-IF.
077500 702-EXIT.
077600     EXIT.
077700
077800 900-CLEANUP.
077900     DISPLAY 'MGRDHSE CLEAN-UP'.
078000     CLOSE HSEREQ-FILE.
078100     CLOSE SNAPIN-FILE.
078200     CLOSE HISTIN-FILE.
078300     CLOSE HSERPT-FILE.
078400     DISPLAY 'NORMAL END OF JOB'.
078500 900-EXIT.
078600     EXIT.
