000100*****************************************************************
000200*  ZONECFG  --  FOUR-ZONE STATIC CONFIGURATION TABLE
000300*  COPYBOOK FOR THE SOLAR MICROGRID CONTROL BATCH (URJALINK)
000400*-----------------------------------------------------------------
000500*  THE FOUR ZONES AND THEIR PRIORITY CLASS NEVER CHANGE AT RUN
000600*  TIME -- THIS IS A VALUE TABLE, NOT A FILE, CARRIED THE SAME
000700*  WAY WEATHERC CARRIES ITS WEEKDAY AND WIND-DIRECTION TABLES.
000800*-----------------------------------------------------------------
000900*  CHANGE LOG
001000*  10/09/93  SAYLES   ORIGINAL FOUR-ZONE TABLE FOR SSFRQ-2217
001100*  02/11/99  RKM      Y2K REVIEW - NO DATE FIELDS, NO CHANGES
001200*  08/06/01  SAYLES   ADDED ZC-ZONE-CFG REDEFINES/OCCURS SO THE
001300*                     LOAD-BALANCE WALK CAN SEARCH BY PRIORITY
001400*                     (TKT SSFRQ-3360)
001500*****************************************************************
001600 01  ZC-ZONE-CONFIG-TABLE.
001700     05  ZC-ZONE-CFG-1.
001800         10  FILLER                  PIC X(05) VALUE 'Zone1'.
001900         10  FILLER                  PIC X(13) VALUE 'CRITICAL'.
002000         10  FILLER                  PIC 9(01) VALUE 1.
002100         10  FILLER                  PIC X(20) VALUE
002200                 'Hospital/Emergency'.
002300     05  ZC-ZONE-CFG-2.
002400         10  FILLER                  PIC X(05) VALUE 'Zone2'.
002500         10  FILLER                  PIC X(13) VALUE 'SEMI-CRITICAL'.
002600         10  FILLER                  PIC 9(01) VALUE 2.
002700         10  FILLER                  PIC X(20) VALUE
002800                 'Street Lights'.
002900     05  ZC-ZONE-CFG-3.
003000         10  FILLER                  PIC X(05) VALUE 'Zone3'.
003100         10  FILLER                  PIC X(13) VALUE 'NON-CRITICAL'.
003200         10  FILLER                  PIC 9(01) VALUE 3.
003300         10  FILLER                  PIC X(20) VALUE
003400                 'Entertainment'.
003500     05  ZC-ZONE-CFG-4.
003600         10  FILLER                  PIC X(05) VALUE 'Zone4'.
003700         10  FILLER                  PIC X(13) VALUE 'DEFERRABLE'.
003800         10  FILLER                  PIC 9(01) VALUE 4.
003900         10  FILLER                  PIC X(20) VALUE
004000                 'Water Pumps'.
004100
004200 01  ZC-ZONE-CONFIG-R REDEFINES ZC-ZONE-CONFIG-TABLE.
004300     05  ZC-ZONE-CFG OCCURS 4 TIMES
004400             ASCENDING KEY IS ZC-ZONE-PRIORITY
004500             INDEXED BY ZC-IDX.
004600         10  ZC-ZONE-ID              PIC X(05).
004700         10  ZC-ZONE-TYPE            PIC X(13).
004800         10  ZC-ZONE-PRIORITY        PIC 9(01).
004900         10  ZC-ZONE-NAME            PIC X(20).
